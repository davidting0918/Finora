000100*******************************************
000200*                                          *
000300*  Linkage Record For fndtval              *
000400*     Date Validate / Epoch / Iso-Week      *
000500*     Sub-Routine                           *
000600*******************************************
000700*
000800* 15/12/25 vbc - Created.
000900* 29/12/25 vbc - Added Dtv-Iso-Year/Dtv-Iso-Week for the R10
001000*                trend-bucketing rule.
001100*
001200 01  FN-Dtval-WS.
001300*    Dtv-Function -  V validate ccyymmdd
001400*                    E compute epoch seconds from Dtv-Date/Hh/Mi/Ss
001500*                    W compute iso year & week number for Dtv-Date
001600     03  Dtv-Function             pic x.
001700     03  Dtv-Date                 pic 9(8).
001800     03  Dtv-Date-Parts  redefines  Dtv-Date.
001900         05  Dtv-Cc               pic 99.
002000         05  Dtv-Yy               pic 99.
002100         05  Dtv-Mm               pic 99.
002200         05  Dtv-Dd               pic 99.
002300     03  Dtv-Hh                   pic 99.
002400     03  Dtv-Mi                   pic 99.
002500     03  Dtv-Ss                   pic 99.
002600*    Dtv-Valid-Flag - Y good, N bad (used with function V)
002700     03  Dtv-Valid-Flag           pic x.
002800     03  Dtv-Epoch                pic 9(10)     comp.
002900     03  Dtv-Iso-Year             pic 9(4).
003000     03  Dtv-Iso-Week             pic 99.
003100     03  filler                   pic x(10).
003200*
