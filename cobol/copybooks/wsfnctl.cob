000100*******************************************
000200*                                          *
000300*  Record Definition For Rejects           *
000400*     Line-Sequential Output                *
000500*     Shared by fntrval & fnusrval          *
000600*******************************************
000700*
000800* 22/11/25 vbc - Created.
000900* 08/12/25 vbc - Widened Rej-Reason 40 -> 60, FX0nn msgs were
001000*                getting truncated on two-part reasons.
001100*
001200 01  FN-Reject-Line.
001300     03  Rej-Key                  pic x(32).
001400     03  Rej-User-Id              pic x(32).
001500     03  Rej-Reason               pic x(60).
001600     03  filler                   pic x(4).
001700*
