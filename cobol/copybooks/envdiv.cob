000100*******************************************
000200*                                          *
000300*  Standard Environment Division Entries   *
000400*     Shared By All Finora Ledger          *
000500*     Suite Programs                       *
000600*******************************************
000700*
000800* 18/11/25 vbc - Created, lifted out of fncatld so the printer
000900*                and switch assignments are common to the suite.
001000* 09/12/25 vbc - Added Fn-Rerun-Switch (UPSI-1) for the analytics
001100*                rerun-without-reload option.
001200*
001300 configuration           section.
001400 source-computer.        IBM-370.
001500 object-computer.        IBM-370.
001600 special-names.
001700     C01                 is  Top-Of-Form
001800     class  Fn-Alpha-Class is "A" thru "Z"
001900     class  Fn-Numeric-Class is "0" thru "9"
002000     upsi-0              is  Fn-Test-Switch
002100     upsi-1              is  Fn-Rerun-Switch.
002200*
