000100*******************************************
000200*                                          *
000300*  Record Definition For Analytics /       *
000400*    List-Extraction Query Control Rec      *
000500*     One record per run - Uses RRN = 1     *
000600*******************************************
000700*  File size 94 bytes.
000800*
000900* 28/11/25 vbc - Created.
001000* 06/12/25 vbc - Qry-Subcategory-Filter added for list extraction.
001100*
001200 01  FN-Query-Record.
001300     03  Qry-User-Id              pic x(32).
001400*    Qry-Start-Date / Qry-End-Date are ccyymmdd, 0 = none
001500     03  Qry-Start-Date           pic 9(8).
001600     03  Qry-End-Date             pic 9(8).
001700*    Qry-Period - daily / weekly / monthly / yearly
001800     03  Qry-Period              pic x(7).
001900     03  Qry-Type-Filter          pic x(7).
002000     03  Qry-Category-Filter      pic x(20).
002100     03  Qry-Subcategory-Filter   pic x(20).
002200     03  Qry-Page                 pic 9(4)     comp.
002300     03  Qry-Limit                pic 9(3)     comp.
002400     03  Qry-Sort-By              pic x(20).
002500     03  Qry-Sort-Order           pic x(4).
002600     03  filler                   pic x(10).
002700*
