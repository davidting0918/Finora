000100*******************************************
000200*                                          *
000300*  In-Memory Table For Category /          *
000400*    Subcategory Reference Data            *
000500*     Built by fncatld, searched by         *
000600*     fntrval & fnanlrp                     *
000700*******************************************
000800*  Table size : 60 categories x 40 subcats.
000900*
001000* 24/11/25 vbc - Created.
001100* 02/12/25 vbc - Added Fcat-Loaded switch for idempotent load.
001200* 19/01/26 vbc - Sub-table widened 30 -> 40 after Feedback list grew.
001300*
001400 01  FN-Category-Table.
001500     03  Fcat-Loaded             pic x           value "N".
001600         88  Fcat-Already-Loaded          value "Y".
001700     03  Fcat-Count              binary-char unsigned value zero.
001800     03  Fcat-Entry                      occurs 60
001900                                          indexed by Fcat-Ix.
002000         05  Fcat-Id             pic x(20).
002100         05  Fcat-Name           pic x(50).
002200         05  Fcat-Type           pic x(7).
002300         05  Fcat-Active-Flag    pic x.
002400         05  Fcat-Sub-Count      binary-char unsigned.
002500         05  Fcat-Sub-Entry               occurs 40
002600                                          indexed by Fsub-Ix.
002700             07  Fsub-Id         pic x(20).
002800             07  Fsub-Name       pic x(50).
002900             07  Fsub-Active-Flag pic x.
003000             07  filler          pic x(9).
003100     03  filler                  pic x(20).
003200*
