000100*******************************************
000200*                                          *
000300*  Record Definition For User Registry     *
000400*           File                           *
000500*     Uses Usr-Id as key                   *
000600*******************************************
000700*  File size 291 bytes.
000800*
000900* 25/11/25 vbc - Created.
001000* 05/12/25 vbc - Usr-Active-Flag added, def Y on accept.
001100*
001200 01  FN-User-Record.
001300     03  Usr-Id                   pic x(32).
001400     03  Usr-Email                pic x(60).
001500     03  Usr-Name                 pic x(50).
001600     03  Usr-Pwd                  pic x(128).
001700     03  Usr-Created-At           pic 9(10)    comp.
001800     03  Usr-Updated-At           pic 9(10)    comp.
001900*    Usr-Active-Flag - Y / N
002000     03  Usr-Active-Flag          pic x.
002100     03  filler                   pic x(9).
002200*
