000100*******************************************
000200*                                          *
000300*  Record Definition For Category          *
000400*      Reference File                      *
000500*     Uses Cat-Id as key                    *
000600*******************************************
000700*  File size 79 bytes.
000800*
000900* 21/11/25 vbc - Created.
001000* 03/12/25 vbc - Cat-Active-Flag added, this was previously
001100*                implied by absence from the file.
001200*
001300 01  FN-Category-Ref-Record.
001400     03  Cat-Id                   pic x(20).
001500     03  Cat-Name                 pic x(50).
001600*    Cat-Type is income or expense
001700     03  Cat-Type                 pic x(7).
001800*    Cat-Active-Flag - Y / N
001900     03  Cat-Active-Flag          pic x.
002000     03  filler                   pic x.
002100*
