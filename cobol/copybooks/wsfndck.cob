000100*******************************************
000200*                                          *
000300*  Linkage Record For fnchkdg              *
000400*     Mod-11 Check Digit Sub-Routine        *
000500*******************************************
000600*
000700* 16/12/25 vbc - Created, lifted from the old maps09 customer
000800*                number layout & shortened to suit 20 char ids.
000900*
001000 01  FN-Chkdg-WS.
001100*    Chkdg-Function - C calculate & append, V verify existing
001200     03  Chkdg-Function           pic x.
001300     03  Chkdg-Id                 pic x(19).
001400     03  Chkdg-Digit              pic x.
001500     03  Chkdg-Reply              pic x.
001600     03  filler                   pic x(8).
001700*
