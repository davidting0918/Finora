000100*******************************************
000200*                                          *
000300*  Record Definition For Transaction       *
000400*           Master File                    *
000500*     Uses Tr-Id + Tr-User-Id as key        *
000600*******************************************
000700*  File size 954 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 20/11/25 vbc - Created.
001200* 27/11/25 vbc - Tr-Tags widened from occurs 3 to occurs 5 per
001300*                ticket FN-0012.
001400* 09/12/25 vbc - Added Tr-Created-At / Tr-Updated-At epoch stamps,
001500*                removed separate date-entered field (redundant).
001600* 14/01/26 vbc - Tr-Date9 redefines added for range comparisons.
001650* 09/03/26 vjt - File size comment was still 851 from before the
001660*                Tag widening and the Created-At/Updated-At
001670*                stamps went in and was never walked forward -
001680*                actual record is 954 bytes.  The SD layouts in
001690*                fntrval/fntrlst that used to hand-copy the old
001700*                851-byte width are now COPY members of this
001710*                record too, req FN-0078.
001720*
001800 01  FN-Transaction-Record.
001900     03  Tr-Id                   pic x(32).
002000     03  Tr-User-Id               pic x(32).
002100*    Tr-Type is income or expense
002200     03  Tr-Type                 pic x(7).
002300*    Tr-Currency is the ISO currency code
002400     03  Tr-Currency              pic x(3).
002500     03  Tr-Amount                pic s9(9)v99   comp-3.
002600*    Tr-Date is ccyymmdd
002700     03  Tr-Date.
002800         05  Tr-Date-CC           pic 99.
002900         05  Tr-Date-YY           pic 99.
003000         05  Tr-Date-MM           pic 99.
003100         05  Tr-Date-DD           pic 99.
003200     03  Tr-Date9   redefines  Tr-Date
003300                              pic 9(8).
003400     03  Tr-Category-Id           pic x(20).
003500     03  Tr-Subcategory-Id        pic x(20).
003600     03  Tr-Description           pic x(200).
003700     03  Tr-Notes                 pic x(500).
003800     03  Tr-Tag                   pic x(20)    occurs 5.
003900     03  Tr-Created-At            pic 9(10)    comp.
004000     03  Tr-Updated-At            pic 9(10)    comp.
004100*    Tr-Deleted-Flag - Y soft-deleted, N active
004200     03  Tr-Deleted-Flag          pic x.
004300     03  filler                   pic x(9).
004400*
