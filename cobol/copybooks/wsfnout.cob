000100*******************************************
000200*                                          *
000300*  Working Storage For Analytics &         *
000400*     List-Extraction Output Areas          *
000500*     Used by fntrlst & fnanlrp             *
000600*******************************************
000700*  Tables sized for 60 categories x 40 subs, 400 period
000800*  buckets (daily buckets over a long date range) and 200 tags.
000900*
001000* 01/12/25 vbc - Created.
001100* 14/12/25 vbc - St/Pc tables widened 180 -> 400 after daily
001200*                bucketing over long date ranges overflowed.
001300* 22/12/25 vbc - Added FS-Largest-Exp-Date-Parts redefine for
001400*                the report heading display.
001500* 02/01/26 vbc - Added St/Pc key-parts redefines for the
001600*                ascending bucket-key sort.
001700*
001800 01  FS-Summary-Record.
001900     03  Fs-Total-Income          pic s9(11)v99  comp-3.
002000     03  Fs-Total-Expense         pic s9(11)v99  comp-3.
002100     03  Fs-Net-Income            pic s9(11)v99  comp-3.
002200     03  Fs-Avg-Daily-Expense     pic s9(9)v99   comp-3.
002300     03  Fs-Largest-Exp-Id        pic x(32).
002400     03  Fs-Largest-Exp-Amt       pic s9(9)v99   comp-3.
002500     03  Fs-Largest-Exp-Cat       pic x(20).
002600     03  Fs-Largest-Exp-Date      pic 9(8).
002700     03  Fs-Largest-Exp-Date-Parts redefines Fs-Largest-Exp-Date.
002800         05  Fs-Led-Cc            pic 99.
002900         05  Fs-Led-Yy            pic 99.
003000         05  Fs-Led-Mm            pic 99.
003100         05  Fs-Led-Dd            pic 99.
003200     03  Fs-Freq-Cat-Id           pic x(20).
003300     03  Fs-Freq-Cat-Count        pic 9(7)       comp.
003400     03  filler                   pic x(8).
003500*
003600 01  CB-Category-Table.
003700     03  Cb-Count                 binary-char unsigned.
003800     03  Cb-Entry                          occurs 60
003900                                            indexed by Cb-Ix.
004000         05  Cb-Category-Id       pic x(20).
004100         05  Cb-Category-Name     pic x(50).
004200         05  Cb-Total-Amount      pic s9(11)v99  comp-3.
004300         05  Cb-Txn-Count         pic 9(7)       comp.
004400         05  Cb-Percentage        pic 9(3)v99    comp-3.
004500         05  Cb-Sub-Count         binary-char unsigned.
004600         05  Cb-Sub-Entry                   occurs 40
004700                                             indexed by Cbs-Ix.
004800             07  Cbs-Id           pic x(20).
004900             07  Cbs-Total-Amount pic s9(11)v99  comp-3.
005000             07  Cbs-Txn-Count    pic 9(7)       comp.
005100             07  Cbs-Percentage   pic 9(3)v99    comp-3.
005200     03  filler                   pic x(10).
005300*
005400 01  ST-Trend-Table.
005500     03  St-Count                 binary-short unsigned.
005600     03  St-Entry                          occurs 400
005700                                            indexed by St-Ix.
005800         05  St-Period-Key        pic x(10).
005900         05  St-Period-Key-Parts  redefines  St-Period-Key.
006000             07  St-Key-Year      pic x(4).
006100             07  St-Key-Sep       pic x.
006200             07  St-Key-Rest      pic x(5).
006300         05  St-Amount            pic s9(11)v99  comp-3.
006400         05  St-Txn-Count         pic 9(7)       comp.
006500*
006600 01  TA-Tag-Table.
006700     03  Ta-Count                 binary-short unsigned.
006800     03  Ta-Entry                          occurs 200
006900                                            indexed by Ta-Ix.
007000         05  Ta-Tag               pic x(20).
007100         05  Ta-Total-Amount      pic s9(11)v99  comp-3.
007200         05  Ta-Txn-Count         pic 9(7)       comp.
007300         05  Ta-Avg-Amount        pic s9(9)v99   comp-3.
007400*
007500 01  PC-Period-Table.
007600     03  Pc-Count                 binary-short unsigned.
007700     03  Pc-Entry                          occurs 400
007800                                            indexed by Pc-Ix.
007900         05  Pc-Period-Key        pic x(10).
008000         05  Pc-Period-Key-Parts  redefines  Pc-Period-Key.
008100             07  Pc-Key-Year      pic x(4).
008200             07  Pc-Key-Sep       pic x.
008300             07  Pc-Key-Rest      pic x(5).
008400         05  Pc-Income            pic s9(11)v99  comp-3.
008500         05  Pc-Expense           pic s9(11)v99  comp-3.
008600         05  Pc-Net               pic s9(11)v99  comp-3.
008700         05  Pc-Txn-Count         pic 9(7)       comp.
008800*
008900 01  PG-Pagination-Control.
009000     03  Pg-Total                 pic 9(7)       comp.
009100     03  Pg-Page                  pic 9(4)       comp.
009200     03  Pg-Limit                 pic 9(3)       comp.
009300     03  Pg-Total-Pages           pic 9(4)       comp.
009400     03  Pg-Has-Next              pic x.
009500     03  Pg-Has-Prev              pic x.
009600     03  filler                   pic x(6).
009700*
