000100*******************************************
000200*                                          *
000300*  Record Definition For Subcategory       *
000400*      Reference File                      *
000500*     Uses Sub-Id as key, Sub-Category-Id   *
000600*     Points Back At The Parent Category     *
000700*******************************************
000800*  File size 99 bytes.
000900*
001000* 21/11/25 vbc - Created, split out of wsfnref.cob so the two
001100*                reference files can each own a plain FD copy.
001200* 03/12/25 vbc - Sub-Active-Flag added, this was previously
001300*                implied by absence from the file.
001400*
001500 01  FN-Subcategory-Ref-Record.
001600     03  Sub-Id                   pic x(20).
001700     03  Sub-Category-Id          pic x(20).
001800     03  Sub-Name                 pic x(50).
001900*    Sub-Active-Flag - Y / N
002000     03  Sub-Active-Flag          pic x.
002100     03  filler                   pic x(7).
002200*
