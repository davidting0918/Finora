000100*******************************************************
000200*                                                      *
000300*        Check Digit Calculation / Verification        *
000400*                   Mod 11 Only                        *
000500*                                                      *
000600*******************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100**
001200      program-id.        fnchkdg.
001300**
001400     Author.            R M Oduya, Finora Systems Group.
001500**
001600     Installation.      Finora Systems Group - Batch Ledger.
001700**
001800     Date-Written.      22/09/1987.
001900**
002000     Date-Compiled.
002100**
002200     Security.          Company Confidential.  For internal
002300                        use on the Finora ledger suite only.
002400**
002500*    Remarks.           Mod-11 check digit routine, lifted
002600*                       from the old customer-number checker
002700*                       & cut down to the 19 + 1 char Ids used
002800*                       on the category & user reference files.
002900**
003000*    Called Modules.
003100*                       None.
003200**
003300*    Files used.
003400*                       None - works entirely off Linkage.
003500**
003600* Changes:
003700* 22/09/87 rmo -  1.00 Created.
003800* 30/11/91 klt -  1.01 Cut the table down from 37 to 20 chars,
003900*                      ids are digits & upper case only here.
004000* 11/02/98 klt -  1.02 Verify function (V) added for the User
004100*                      maintenance reject checks, req FN-0061.
004200* 19/09/98 pbs -  1.03 Year 2000 review - no Date fields in this
004300*                      module, no changes required.
004400**
004500*******************************************************************
004600*
004700 environment             division.
004800*================================
004900*
005000 copy "envdiv.cob".
005100 input-output            section.
005200*--------------------------------
005300*
005400 data                    division.
005500*================================
005600 working-storage         section.
005700*--------------------------------
005800*
005900 01  WS-Alpha-Table.
006000     03  WS-Alpha             pic x(19)
006100                              value "0123456789ABCDEFGHJ".
006200 01  WS-Alpha-Array  redefines  WS-Alpha-Table.
006300     03  WS-Alpha-Char        pic x
006400                              occurs 19  indexed by Q.
006410*    Halves used by the 9807-Dump-Table trace para, run only
006420*    with Fn-Test-Switch on (see wrkfn runbook sect 4).
006430 01  WS-Alpha-Halves  redefines  WS-Alpha-Table.
006440     03  WS-Alpha-First-Ten   pic x(10).
006450     03  WS-Alpha-Last-Nine   pic x(9).
006500*
006600 01  WS-Id-Work.
006700     03  WS-Id-Char           pic x
006800                              occurs 19  indexed by A.
006900 01  WS-Id-Work-Group  redefines  WS-Id-Work  pic x(19).
007000*
007100 01  WS-Work-Fields.
007200     03  Suma                 pic s9(5)  comp.
007300     03  Y                    pic s9(5)  comp.
007400     03  Z                    pic s9(5)  comp.
007500     03  WS-Wgt               pic s9(5)  comp.
007600*
007700 linkage                 section.
007800*--------------------------------
007900*
008000 copy "wsfndck.cob".
008100*
008200 procedure division  using  FN-Chkdg-WS.
008300*===========================================
008400*
008500 0000-Main-Control.
008520     if       Fn-Test-Switch
008540              perform  9807-Dump-Table  thru  9807-Exit.
008600     move     Chkdg-Id  to  WS-Id-Work-Group.
008700     move     zero  to  Suma.
008800     perform  1000-Addition-Loop  thru  1000-Exit
008900              varying  A  from  1  by  1  until  A  >  19.
009000*
009100     if       Suma  =  zero
009200              move  "N"  to  Chkdg-Reply
009300              go to  Main-Exit.
009400*
009500     divide   Suma  by  11  giving  Z  remainder  Y.
009600     compute  WS-Wgt  =  11  -  Y.
009700     if       WS-Wgt  >  9
009800              move  0  to  WS-Wgt.
009900*
010000     if       Chkdg-Function  =  "C"
010100              move  WS-Wgt      to  Chkdg-Digit
010200              move  "Y"  to  Chkdg-Reply
010300              go to  Main-Exit.
010400*
010500     if       Chkdg-Function  =  "V"
010600              move  "N"  to  Chkdg-Reply
010700     if       WS-Wgt  =  Chkdg-Digit
010800              move  "Y"  to  Chkdg-Reply.
010900*
011000     go       to  Main-Exit.
011100*
011200*****************************************
011300*   1000 - Weight & Accumulate One Char   *
011400*****************************************
011500*
011600 1000-Addition-Loop.
011700     set      Q  to  1.
011800     search   WS-Alpha-Char  at end  go to  1000-Not-Found
011900              when  WS-Alpha-Char (Q)  =  WS-Id-Char (A)
012000                    go to  1000-Do-Weight.
012100*
012200 1000-Not-Found.
012300     move     zero  to  Suma.
012400     set      A  to  20.
012500     go       to  1000-Exit.
012600*
012700 1000-Do-Weight.
012800     set      Y  to  Q.
012900     compute  Z  =  Y  *  (20  -  A).
013000     add      Z  to  Suma.
013100 1000-Exit.
013200     exit.
013300*
013350*****************************************
013360*   9807 - Trace Dump (Upsi-0 Test Only) *
013370*****************************************
013380*
013400 9807-Dump-Table.
013420     display  "FNCHKDG TABLE 1ST-HALF=" WS-Alpha-First-Ten
013440              " 2ND-HALF=" WS-Alpha-Last-Nine.
013460 9807-Exit.
013480     exit.
013500*
013600 Main-Exit.
013700     exit     program.
013800*
