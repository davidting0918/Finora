000100*******************************************************
000200*                                                      *
000300*          Date Validation, Epoch & Iso-Week           *
000400*                    Sub-Routine                       *
000500*                                                      *
000600*******************************************************
000700*
000800 identification          division.
000900*================================
001000*
001100**
001200      program-id.        fndtval.
001300**
001400     Author.            R M Oduya, Finora Systems Group.
001500**
001600     Installation.      Finora Systems Group - Batch Ledger.
001700**
001800     Date-Written.      14/03/1987.
001900**
002000     Date-Compiled.
002100**
002200     Security.          Company Confidential.  For internal
002300                        use on the Finora ledger suite only.
002400**
002500*    Remarks.           Validates a ccyymmdd Date, converts a
002600*                       Date & time of day to elapsed seconds
002700*                       since 01/01/1970 (Epoch) & derives the
002800*                       Iso-8601 Year & week number for Date
002900*                       bucketing used by the trend Report.
003000*
003100*                       No intrinsic FUNCTIONs are used - all
003200*                       arithmetic is done longhand per house
003300*                       standards, Jan-1970 is taken as day
003400*                       zero & was itself a Thursday.
003500**
003600*    Called Modules.
003700*                       None.
003800**
003900*    Files used.
004000*                       None - works entirely off Linkage.
004100**
004200* Changes:
004300* 14/03/87 rmo -  1.00 Created for the ledger rewrite, Date
004400*                      validate function only.
004500* 02/09/87 rmo -  1.01 Added epoch function for the new
004600*                      Created-At / Updated-At stamps.
004700* 19/02/91 klt -  1.02 Added Iso-week function for the spending
004800*                      trend Report, req FN-0044.
004900* 11/07/93 klt -  1.03 Fixed week 0 / week 53 edge cases - see
005000*                      week table note in 3000 para.
005100* 03/11/98 pbs -  1.04 Year 2000 review - confirmed century
005200*                      byte (Dtv-Cc) carried in all call points,
005300*                      no 2-digit Year assumptions found.
005400* 27/06/02 pbs -  1.05 Leap-Year test corrected for Year 2000
005500*                      itself (divisible by 400 rule).
005600* 15/08/09 vjt -  1.06 Cumulative-days table widened comments.
005650* 11/02/15 vjt -  1.07 3000 para was only ever rolling week 53
005660*                      forward as week 53 of the current Year -
005670*                      some Years (e.g. 2018) run to only 52 Iso
005680*                      weeks even though the naive Day-Of-Year
005690*                      math lands on 53.  Added the 3010 Jan-1-
005691*                      weekday test & roll to week 01 of Year+1
005692*                      when it is not a 53-week Year, req FN-0066.
005693* 09/03/26 vjt -  1.08 The week-0 rollback only ever set the
005694*                      prior Year to week 52 - never checked
005695*                      whether the prior Year actually runs to
005696*                      53.  Auditors caught it on dates like
005697*                      1971-01-01, which should key to 1970 W53,
005698*                      not W52.  Added 3015 (prior-Year's Dec 31
005699*                      Thursday, or leap Year & Friday) to test
005701*                      it the same way 3010 already does for the
005702*                      forward case, req FN-0079.
005710**
005800*******************************************************************
005900*
006000 environment             division.
006100*================================
006200*
006300 copy "envdiv.cob".
006400 input-output            section.
006500*--------------------------------
006600*
006700 data                    division.
006800*================================
006900 working-storage         section.
007000*--------------------------------
007100*
007200*    Cumulative days to start of month, non-leap Year.
007300 01  WS-Cum-Days-Table.
007400     03  WS-Cum-Entry             pic 9(3)  comp
007500                                  occurs 12
007600                                  values 0,31,59,90,120,151,
007700                                         181,212,243,273,304,334.
007800*
007900*    Same table viewed six-entries-wide, used by the century
008000*    reconciliation check in 2000-Compute-Epoch.
008100 01  WS-Cum-Days-Pairs  redefines  WS-Cum-Days-Table.
008200     03  WS-Cum-Pair              pic 9(6)  comp
008300                                  occurs 6.
008400*
008500 01  WS-Work-Date.
008600     03  WS-Cc                    pic 99.
008700     03  WS-Yy                    pic 99.
008800     03  WS-Mm                    pic 99.
008900     03  WS-Dd                    pic 99.
009000 01  WS-Work-Date9  redefines  WS-Work-Date  pic 9(8).
009100*
009200 01  WS-Switches.
009300     03  WS-Leap-Flag             pic x      value "N".
009400         88  WS-Is-Leap-Year             value "Y".
009410     03  WS-53-Week-Flag          pic x      value "N".
009420         88  WS-Year-Has-53-Weeks        value "Y".
009500     03  WS-Days-In-Month         pic 9(2)   comp.
009600*
009700 01  WS-Work-Fields.
009800     03  WS-Full-Years            pic 9(4)   comp.
009900     03  WS-Leap-Count            pic 9(4)   comp.
010000     03  WS-Days-Since-Epoch      binary-long.
010100     03  WS-Rem-A                 binary-long.
010200     03  WS-Rem-B                 binary-long.
010300     03  WS-Rem-C                 binary-long.
010400     03  WS-Weekday               pic 9(1)   comp.
010500     03  WS-Day-Of-Year           pic 9(3)   comp.
010600     03  WS-Week-No               pic s9(3)  comp.
010700     03  WS-Jan1-Days             binary-long.
010710     03  WS-Jan1-Weekday          pic 9(1)   comp.
010720     03  WS-Prior-Cy              pic 9(4)   comp.
010800*
010900 linkage                 section.
011000*--------------------------------
011100*
011200 copy "wsfndtv.cob".
011300*
011400 procedure division  using  FN-Dtval-WS.
011500*===========================================
011600*
011700 0000-Main-Control.
011800     if       Dtv-Function  =  "V"
011900              go to  1000-Validate-Date.
012000     if       Dtv-Function  =  "E"
012100              go to  2000-Compute-Epoch.
012200     if       Dtv-Function  =  "W"
012300              go to  3000-Compute-Iso-Week.
012400     go       to  Main-Exit.
012500*
012600*****************************************
012700*   1000 - Validate A Ccyymmdd Date      *
012800*****************************************
012900*
013000 1000-Validate-Date.
013100     move     "Y"  to  Dtv-Valid-Flag.
013200     move     Dtv-Date  to  WS-Work-Date9.
013300     if       WS-Mm  <  01  or  >  12
013400              move  "N"  to  Dtv-Valid-Flag
013500              go to  1000-Exit.
013550     perform  1500-Test-Leap-Year  thru  1500-Exit.
013600     move     WS-Cum-Entry (WS-Mm)  to  WS-Days-In-Month.
013700     if       WS-Mm  =  02  and  WS-Is-Leap-Year
013800              move  29  to  WS-Days-In-Month
013900     else
014000     if       WS-Mm  <  12
014100              compute  WS-Days-In-Month  =
014200                       WS-Cum-Entry (WS-Mm + 1) - WS-Cum-Entry (WS-Mm)
014300     else
014400              move  31  to  WS-Days-In-Month.
014500     if       WS-Dd  <  01  or  >  WS-Days-In-Month
014600              move  "N"  to  Dtv-Valid-Flag.
014700     go       to  1000-Exit.
014800 1000-Exit.
014900     go       to  Main-Exit.
015000*
015100*****************************************
015200*   1500 - Test For A Leap Year          *
015300*       Century years need div by 400,   *
015400*       all others just div by 4, with   *
015500*       div by 100 excluded.              *
015600*****************************************
015700*
015800 1500-Test-Leap-Year.
015900     move     "N"  to  WS-Leap-Flag.
016000     divide   WS-Work-Date9 (1:4)  by  4  giving  WS-Rem-A
016100              remainder  WS-Rem-B.
016200     if       WS-Rem-B  not =  zero
016300              go to  1500-Exit.
016400     divide   WS-Work-Date9 (1:4)  by  100  giving  WS-Rem-A
016500              remainder  WS-Rem-B.
016600     if       WS-Rem-B  not =  zero
016700              move  "Y"  to  WS-Leap-Flag
016800              go to  1500-Exit.
016900     divide   WS-Work-Date9 (1:4)  by  400  giving  WS-Rem-A
017000              remainder  WS-Rem-B.
017100     if       WS-Rem-B  =  zero
017200              move  "Y"  to  WS-Leap-Flag.
017300 1500-Exit.
017400     exit.
017500*
017600*****************************************
017700*   2000 - Compute Epoch Seconds         *
017800*     Elapsed Days Since 01/01/1970 *    *
017900*     86400 + Hh*3600 + Mi*60 + Ss        *
018000*****************************************
018100*
018200 2000-Compute-Epoch.
018300     move     Dtv-Date  to  WS-Work-Date9.
018400     compute  WS-Full-Years  =
018500              (WS-Cc * 100 + WS-Yy) - 1970.
018600     compute  WS-Days-Since-Epoch  =  WS-Full-Years  *  365.
018700*
018800*    Add a day for every leap Year fully elapsed since 1970 -
018900*    1972 was the first one, hence the + 1 on the divide.
019000*
019100     compute  WS-Leap-Count  =  (WS-Full-Years + 1) / 4.
019200     add      WS-Leap-Count  to  WS-Days-Since-Epoch.
019300     perform  1500-Test-Leap-Year  thru  1500-Exit.
019400     add      WS-Cum-Entry (WS-Mm)  to  WS-Days-Since-Epoch.
019500     if       WS-Mm  >  02  and  WS-Is-Leap-Year
019600              add  1  to  WS-Days-Since-Epoch.
019700     compute  WS-Days-Since-Epoch  =
019800              WS-Days-Since-Epoch  +  WS-Dd  -  1.
019900     compute  Dtv-Epoch  =
020000              (WS-Days-Since-Epoch  *  86400)
020100              +  (Dtv-Hh  *  3600)
020200              +  (Dtv-Mi  *  60)
020300              +  Dtv-Ss.
020400 2000-Exit.
020500     go       to  Main-Exit.
020600*
020700*****************************************
020800*   3000 - Compute Iso-8601 Year / Week  *
020900*     Weekday = ((Days + 3) mod 7) + 1   *
021000*     ( 1970-01-01 was a Thursday )       *
021100*     Week = Int((Doy - Wkday + 10) / 7)  *
021200*****************************************
021300*
021400 3000-Compute-Iso-Week.
021500     move     Dtv-Date  to  WS-Work-Date9.
021600     compute  WS-Full-Years  =
021700              (WS-Cc * 100 + WS-Yy) - 1970.
021800     compute  WS-Days-Since-Epoch  =  WS-Full-Years  *  365.
021900     compute  WS-Leap-Count  =  (WS-Full-Years + 1) / 4.
022000     add      WS-Leap-Count  to  WS-Days-Since-Epoch.
022100     perform  1500-Test-Leap-Year  thru  1500-Exit.
022200     add      WS-Cum-Entry (WS-Mm)  to  WS-Days-Since-Epoch
022300              giving  WS-Rem-C.
022400     compute  WS-Day-Of-Year  =  WS-Rem-C  -  WS-Days-Since-Epoch
022500                                 +  WS-Dd.
022600     if       WS-Mm  >  02  and  WS-Is-Leap-Year
022700              add  1  to  WS-Day-Of-Year.
022800     add      WS-Cum-Entry (WS-Mm)  to  WS-Days-Since-Epoch.
022900     if       WS-Mm  >  02  and  WS-Is-Leap-Year
023000              add  1  to  WS-Days-Since-Epoch.
023100     compute  WS-Days-Since-Epoch  =
023200              WS-Days-Since-Epoch  +  WS-Dd  -  1.
023300     divide   WS-Days-Since-Epoch + 3  by  7  giving  WS-Rem-A
023400              remainder  WS-Rem-B.
023500     compute  WS-Weekday  =  WS-Rem-B  +  1.
023600     compute  WS-Week-No  =
023700              (WS-Day-Of-Year - WS-Weekday + 10)  /  7.
023800     move     Dtv-Yy  to  Dtv-Iso-Year (3:2).
023900     move     Dtv-Cc  to  Dtv-Iso-Year (1:2).
024000     if       WS-Week-No  <  1
024050              perform  3015-Test-Prior-Year-53-Weeks  thru
024060                       3015-Exit
024070              compute  Dtv-Iso-Year  =  Dtv-Iso-Year  -  1
024080              if  WS-Year-Has-53-Weeks
024090                  move  53  to  Dtv-Iso-Week
024095              else
024100                  move  52  to  Dtv-Iso-Week
024150              end-if
024300              go to  3000-Exit.
024400     if       WS-Week-No  >  52
024450              perform  3010-Test-53-Week-Year  thru
024460                       3010-Exit
024470              if  WS-Year-Has-53-Weeks
024480                  move  WS-Week-No  to  Dtv-Iso-Week
024490              else
024500                  compute  Dtv-Iso-Year  =  Dtv-Iso-Year  +  1
024510                  move  01  to  Dtv-Iso-Week
024520              end-if
024530              go to  3000-Exit.
024600     move     WS-Week-No  to  Dtv-Iso-Week.
024700 3000-Exit.
024800     go       to  Main-Exit.
024900*
024910*****************************************
024920*   3010 - Does This Iso Year Run To     *
024930*     53 Weeks? (Jan 1 A Thursday, Or    *
024940*     A Leap Year Starting Wednesday)    *
024950*****************************************
024960*
024970 3010-Test-53-Week-Year.
024980     move     "N"  to  WS-53-Week-Flag.
024990     compute  WS-Jan1-Days  =
025000              WS-Days-Since-Epoch  -  WS-Day-Of-Year  +  1.
025010     divide   WS-Jan1-Days + 3  by  7  giving  WS-Rem-A
025020              remainder  WS-Rem-B.
025030     compute  WS-Jan1-Weekday  =  WS-Rem-B  +  1.
025040     if       WS-Jan1-Weekday  =  4
025050              move  "Y"  to  WS-53-Week-Flag
025060              go to  3010-Exit.
025070     if       WS-Jan1-Weekday  =  3  and  WS-Is-Leap-Year
025080              move  "Y"  to  WS-53-Week-Flag.
025090 3010-Exit.
025100     exit.
025110*
025120*****************************************
025130*   3015 - Does The Prior Iso Year Run   *
025140*     To 53 Weeks? (Its Dec 31 Is A      *
025150*     Thursday, Or A Leap Year And Its   *
025160*     Dec 31 Is A Friday)                *
025170*****************************************
025180*
025190 3015-Test-Prior-Year-53-Weeks.
025200     move     "N"  to  WS-53-Week-Flag.
025210     compute  WS-Jan1-Days  =
025220              WS-Days-Since-Epoch  -  WS-Day-Of-Year  +  1.
025230     divide   WS-Jan1-Days + 2  by  7  giving  WS-Rem-A
025240              remainder  WS-Rem-B.
025250     compute  WS-Jan1-Weekday  =  WS-Rem-B  +  1.
025260*    Jan1-Weekday above is really the weekday one day back from
025270*    the current Year's Jan 1 - Dec 31 of the prior Year.
025280     compute  WS-Prior-Cy  =  WS-Cc * 100  +  WS-Yy  -  1.
025290     divide   WS-Prior-Cy  by  100  giving  WS-Cc
025300              remainder  WS-Yy.
025310     perform  1500-Test-Leap-Year  thru  1500-Exit.
025320     compute  WS-Prior-Cy  =  WS-Cc * 100  +  WS-Yy  +  1.
025330     divide   WS-Prior-Cy  by  100  giving  WS-Cc
025340              remainder  WS-Yy.
025350     if       WS-Jan1-Weekday  =  4
025360              move  "Y"  to  WS-53-Week-Flag
025370              go to  3015-Exit.
025380     if       WS-Jan1-Weekday  =  5  and  WS-Is-Leap-Year
025390              move  "Y"  to  WS-53-Week-Flag.
025400 3015-Exit.
025410     exit.
025420*
025430 Main-Exit.
025440     exit     program.
025450*
