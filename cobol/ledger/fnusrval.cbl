000100*******************************************************
000200*                                                      *
000300*             User Registration Validation             *
000400*                                                      *
000500*******************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000**
001100      program-id.        fnusrval.
001200**
001300     Author.            R M Oduya, Finora Systems Group.
001400**
001500     Installation.      Finora Systems Group - Batch Ledger.
001600**
001700     Date-Written.      03/05/1988.
001800**
001900     Date-Compiled.
002000**
002100     Security.          Company Confidential.  For internal
002200                        use on the Finora ledger suite only.
002300**
002400*    Remarks.           Reads a file of candidate user
002500*                       registrations, applies the name &
002600*                       password rules & writes the accepted
002700*                       ones on to the user registry with a
002800*                       freshly assigned Id.
002900*
003000*                       Registration only - there is no update
003100*                       or close-account path through this run,
003200*                       so no master look-up is needed & the
003300*                       sort/merge fntrval uses for its update
003400*                       candidates does not apply here.
003500**
003600*    Called Modules.
003700*                       fndtval.  Epoch timestamp.
003800*                       fnchkdg.  Check digit for new Usr-Id.
003900**
004000*    Files used.
004100*                       NEWUSFIL.  Candidate registrations.
004200*                       USERFIL.   User registry, written.
004300*                       REJFILE.   Rejected candidates.
004400**
004500*    Error messages used.
004600* System wide:
004700*                       FS006, FS007.
004800* Program specific:
004900*                       FN301, FN310 - FN314.
005000**
005100* Changes:
005200* 03/05/88 rmo -  1.00 Created.
005300* 19/02/98 pbs -  1.01 Year 2000 review - Usr-Created-At &
005400*                      Usr-Updated-At are epoch seconds, no
005500*                      2-digit Years in this program, no changes
005600*                      required.
005700* 08/04/01 klt -  1.02 New-Id generator brought in line with
005800*                      fntrval's - check digit from fnchkdg
005900*                      appended on the 20th character, req
006000*                      FN-0071.
006100* 30/07/09 vjt -  1.03 Password rule split out into four distinct
006200*                      rejection reasons (one per missing
006300*                      character class) rather than the single
006400*                      "password too weak" FN309 this started
006500*                      with - Help Desk asked for it, they were
006600*                      fielding calls with no idea what to tell
006700*                      people.
006710* 18/02/15 vjt -  1.04 Ws-Seq-Suffix was starting at zero on every
006720*                      run, not just the first - two batch runs
006730*                      on the same day were handing out the same
006740*                      Usr-Id.  Suffix is now seeded from the
006750*                      run's own Hhmmss before the create loop
006760*                      starts, req FN-0073.
006770* 02/03/15 vjt -  1.05 Bb010 was only stripping the trailing pad
006780*                      off Nusr-Name - a front end that sends a
006790*                      leading-padded name passed the length check
006800*                      on its padded width and the padding ended
006810*                      up stored in Usr-Name.  Added a leading
006820*                      tally alongside the trailing one and now
006830*                      store the trimmed value, not the raw
006840*                      field, req FN-0074.
006841* 09/03/26 vjt -  1.06 The COPY REPLACING LEADING phrase on the
006842*                      Nusr- prefix used bare words - confirmed
006843*                      this does not compile, needs pseudo-text
006844*                      delimiters.  Switched to the == == form,
006845*                      req FN-0078.
006850**
006900*******************************************************************
007000*
007100 environment             division.
007200*================================
007300*
007400 copy "envdiv.cob".
007500 input-output            section.
007600*--------------------------------
007700 file-control.
007800     select   NEW-USER-FILE  assign to  NEWUSFIL
007900                             organization  sequential
008000                             file status   FN-Newusfil-Status.
008100     select   USER-FILE      assign to  USERFIL
008200                             organization  sequential
008300                             file status   FN-Userfil-Status.
008400     select   REJ-FILE       assign to  REJFILE
008500                             organization  line sequential
008600                             file status   FN-Rejfile-Status.
008700*
008800 data                    division.
008900*================================
009000 file                    section.
009100*
009200 fd  NEW-USER-FILE.
009300 copy "wsfnusr.cob"  replacing  FN-User-Record
009400                                by  FN-New-User-Record,
009500                     leading  ==Usr-==  by  ==Nusr-==.
009600*
009700 fd  USER-FILE.
009800 copy "wsfnusr.cob".
009900*
010000 fd  REJ-FILE.
010100 copy "wsfnctl.cob".
010200*
010300 working-storage         section.
010400*--------------------------------
010500*
010600 77  Prog-Name                pic x(20) value "fnusrval (1.06)".
010700*
010800 01  FN-File-Statuses.
010900     03  FN-Newusfil-Status       pic xx.
011000     03  FN-Userfil-Status        pic xx.
011100     03  FN-Rejfile-Status        pic xx.
011200*
011300 01  FN-File-Statuses-N  redefines  FN-File-Statuses.
011400     03  FN-File-Statuses-Disp    pic 9(6).
011500*
011600 01  WS-Switches.
011700     03  WS-Reject-Flag           pic x      value "N".
011800         88  WS-Is-Rejected              value "Y".
011900*
012000 01  WS-Reject-Reason            pic x(60).
012100*
012200 01  WS-Counters.
012300     03  WS-Read-Count            pic 9(7)   comp.
012400     03  WS-Accept-Count          pic 9(7)   comp.
012500     03  WS-Reject-Count          pic 9(7)   comp.
012600*
012700 01  WS-Counters-Group  redefines  WS-Counters.
012800     03  WS-Counters-Disp         pic 9(21)  comp.
012900*
013000 01  WS-Run-Stamp.
013100     03  WS-Run-Date              pic 9(8).
013200     03  WS-Run-Time.
013300         05  WS-Run-Hh            pic 99.
013400         05  WS-Run-Mi            pic 99.
013500         05  WS-Run-Ss            pic 99.
013600 01  WS-Run-Stamp-X  redefines  WS-Run-Stamp  pic x(14).
013700*
013800 01  WS-New-Id-Work.
013900     03  WS-New-Id-Root           pic x(19)   value
014000                                  "FNUS000000000000000".
014100     03  WS-New-Id-Check          pic x.
014200 01  WS-New-Id-Full  redefines  WS-New-Id-Work  pic x(20).
014300 01  WS-Seq-Suffix                pic 9(6)    comp  value zero.
014400*
014450*    Name check (R12) trims both ends of Nusr-Name before it is
014460*    measured or stored - some feeder screens pad the front of
014470*    the field to right-justify the display, so the lead count
014480*    below is not always zero, req FN-0074.
014500 01  WS-Name-Lead-Spaces          pic 9(3)    comp.
014600 01  WS-Name-Trail-Spaces         pic 9(3)    comp.
014700 01  WS-Name-Length               pic 9(3)    comp.
014750 01  WS-Name-Trimmed              pic x(50).
015000*
015100*    Password check (R13) scans Nusr-Pwd a character at a time
015200*    against the four class tables below.
015300 01  WS-Pwd-Trail-Spaces          pic 9(3)    comp.
015400 01  WS-Pwd-Length                pic 9(3)    comp.
015500 01  WS-Pwd-Ix                    pic 9(3)    comp.
015600 01  WS-Pwd-One-Char              pic x.
015700 01  WS-Pwd-Flags.
015800     03  WS-Has-Upper             pic x      value "N".
015900         88  WS-Found-Upper              value "Y".
016000     03  WS-Has-Lower             pic x      value "N".
016100         88  WS-Found-Lower              value "Y".
016200     03  WS-Has-Digit             pic x      value "N".
016300         88  WS-Found-Digit              value "Y".
016400     03  WS-Has-Special           pic x      value "N".
016500         88  WS-Found-Special            value "Y".
016600*
016700 01  WS-Upper-Table               pic x(26)   value
016800                                  "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016900 01  WS-Upper-Array  redefines  WS-Upper-Table.
017000     03  WS-Upper-Char            pic x
017100                                  occurs 26  indexed by UPX.
017200*
017300 01  WS-Lower-Table               pic x(26)   value
017400                                  "abcdefghijklmnopqrstuvwxyz".
017500 01  WS-Lower-Array  redefines  WS-Lower-Table.
017600     03  WS-Lower-Char            pic x
017700                                  occurs 26  indexed by LOX.
017800*
017900 01  WS-Digit-Table               pic x(10)   value
018000                                  "0123456789".
018100 01  WS-Digit-Array  redefines  WS-Digit-Table.
018200     03  WS-Digit-Char            pic x
018300                                  occurs 10  indexed by DGX.
018400*
018500*    The 20 special characters User Services settled on, req
018600*    FN-0071.  A doubled quote below is one literal quote char.
018700 01  WS-Special-Table             pic x(20)   value
018800                                  "!@#$%^&*(),.?"":{}|<>".
018900 01  WS-Special-Array  redefines  WS-Special-Table.
019000     03  WS-Special-Char          pic x
019100                                  occurs 20  indexed by SPX.
019200*
019300 01  FN-Error-Messages.
019400     03  FS006       pic x(28) value
019500                     "FS006 New-User file missing.".
019600     03  FS007       pic x(29) value
019700                     "FS007 Unable to open USERFIL -".
019800*
019900 01  FN-Reasons.
020000     03  FN301       pic x(40) value
020100                     "Name must be 2-50 characters after trim".
020200     03  FN310       pic x(34) value
020300                     "Password must be 8-128 characters".
020400     03  FN311       pic x(43) value
020500                     "Password must contain an uppercase letter".
020600     03  FN312       pic x(43) value
020700                     "Password must contain a lowercase letter".
020800     03  FN313       pic x(33) value
020900                     "Password must contain a digit".
021000     03  FN314       pic x(46) value
021100                     "Password must contain a special character".
021200*
021300*    Call-parameter staging areas for fndtval / fnchkdg - kept
021400*    here in Working-Storage, there being no Using clause on
021500*    this program's own Procedure Division.
021600 copy "wsfndtv.cob".
021700 copy "wsfndck.cob".
021800*
021900 procedure division.
022000*===========================================
022100*
022200 aa000-Main.
022300     perform  aa010-Open-Files        thru  aa010-Exit.
022400     perform  aa020-Validate-Pass     thru  aa020-Exit.
022500     perform  aa030-Close-Files       thru  aa030-Exit.
022600     stop     run.
022700*
022800*****************************************
022900*   aa010 - Open Files, Prime Run Stamp  *
023000*****************************************
023100*
023200 aa010-Open-Files.
023300     open     input   NEW-USER-FILE.
023400     if       FN-Newusfil-Status  not =  "00"
023500              display  FS006
023600              go to  aa010-Exit.
023700*
023800     open     output  USER-FILE.
023900     if       FN-Userfil-Status  not =  "00"
024000              display  FS007  USER-FILE
024100              go to  aa010-Exit.
024200*
024300     open     output  REJ-FILE.
024400     accept   WS-Run-Date  from  date  yyyymmdd.
024500     accept   WS-Run-Time  from  time.
024510*
024520*    Seed the new-Id suffix from this run's Hhmmss rather than
024530*    starting at zero every time - two runs in the same second
024540*    are not possible on this shop's batch window, so this keeps
024550*    Usr-Id unique run to run without a max-Id scan of USER-FILE.
024560     compute   WS-Seq-Suffix  =
024570               WS-Run-Hh * 10000  +  WS-Run-Mi * 100  +  WS-Run-Ss.
024600     move     zero  to  WS-Read-Count, WS-Accept-Count,
024700                        WS-Reject-Count.
024800 aa010-Exit.
024900     exit.
025000*
025100*****************************************
025200*   aa020 - Validate Each Candidate      *
025300*****************************************
025400*
025500 aa020-Validate-Pass.
025600     perform  aa025-Read-Candidate  thru  aa025-Exit.
025700     perform  aa027-Process-One-Candidate  thru  aa027-Exit
025800              until  FN-Newusfil-Status  =  "10".
025900     close    NEW-USER-FILE.
026000 aa020-Exit.
026100     exit.
026200*
026300 aa025-Read-Candidate.
026400     read     NEW-USER-FILE  next record
026500              at end  move  "10"  to  FN-Newusfil-Status.
026600 aa025-Exit.
026700     exit.
026800*
026900*****************************************
027000*   aa027 - Process One Candidate &      *
027100*     Read Ahead To The Next One         *
027200*****************************************
027300*
027400 aa027-Process-One-Candidate.
027500     add      1  to  WS-Read-Count.
027600     move     "N"  to  WS-Reject-Flag.
027700     perform  bb010-Validate-Name      thru  bb010-Exit.
027800     perform  bb020-Validate-Password  thru  bb020-Exit.
027900     if       not  WS-Is-Rejected
028000              perform  bb030-Assign-And-Write  thru  bb030-Exit.
028100     if       WS-Is-Rejected
028200              add    1  to  WS-Reject-Count
028300     else
028400              add    1  to  WS-Accept-Count.
028500     perform  aa025-Read-Candidate  thru  aa025-Exit.
028600 aa027-Exit.
028700     exit.
028800*
028900*****************************************
029000*   aa030 - Close Down                  *
029100*****************************************
029200*
029300 aa030-Close-Files.
029400     close    USER-FILE, REJ-FILE.
029500     if       Fn-Test-Switch
029600              display  "FNUSRVAL RD/ACC/REJ="
029700                       WS-Counters-Disp.
029800 aa030-Exit.
029900     exit.
030000*
030100*****************************************
030200*   bb010 - Validate Name (R12)          *
030300*****************************************
030400*
030500 bb010-Validate-Name.
030510     move     zero   to  WS-Name-Lead-Spaces, WS-Name-Trail-Spaces,
030520                         WS-Name-Length.
030530     move     spaces to  WS-Name-Trimmed.
030540     inspect  Nusr-Name  tallying  WS-Name-Lead-Spaces
030550              for  leading  space.
030560     if       WS-Name-Lead-Spaces  <  50
030570              inspect  Nusr-Name  tallying  WS-Name-Trail-Spaces
030580                       for  trailing  space
030590              compute  WS-Name-Length  =  50  -  WS-Name-Lead-Spaces
030600                       -  WS-Name-Trail-Spaces
030610              move     Nusr-Name (WS-Name-Lead-Spaces + 1 :
030620                       WS-Name-Length)
030630                       to  WS-Name-Trimmed (1 : WS-Name-Length)
030640     end-if.
030700     if       WS-Name-Length  <  2  or  WS-Name-Length  >  50
031100              move   FN301  to  WS-Reject-Reason
031200              perform  cc010-Write-Reject  thru  cc010-Exit.
031300 bb010-Exit.
031400     exit.
031500*
031600*****************************************
031700*   bb020 - Validate Password (R13)      *
031800*     One Reject Line Per Missing        *
031900*     Property - Help Desk Asked For It  *
032000*****************************************
032100*
032200 bb020-Validate-Password.
032300     move     zero  to  WS-Pwd-Trail-Spaces.
032400     inspect  Nusr-Pwd  tallying  WS-Pwd-Trail-Spaces
032500              for  trailing  space.
032600     compute  WS-Pwd-Length  =  128  -  WS-Pwd-Trail-Spaces.
032700     if       WS-Pwd-Length  <  8  or  WS-Pwd-Length  >  128
032800              move   FN310  to  WS-Reject-Reason
032900              perform  cc010-Write-Reject  thru  cc010-Exit.
033000*
033100     move     "N"  to  WS-Has-Upper, WS-Has-Lower,
033200                       WS-Has-Digit, WS-Has-Special.
033300     if       WS-Pwd-Length  >  zero
033400              move   1  to  WS-Pwd-Ix
033500              perform  bb025-Scan-One-Char  thru  bb025-Exit
033600                       until  WS-Pwd-Ix  >  WS-Pwd-Length.
033700*
033800     if       not  WS-Found-Upper
033900              move   FN311  to  WS-Reject-Reason
034000              perform  cc010-Write-Reject  thru  cc010-Exit.
034100     if       not  WS-Found-Lower
034200              move   FN312  to  WS-Reject-Reason
034300              perform  cc010-Write-Reject  thru  cc010-Exit.
034400     if       not  WS-Found-Digit
034500              move   FN313  to  WS-Reject-Reason
034600              perform  cc010-Write-Reject  thru  cc010-Exit.
034700     if       not  WS-Found-Special
034800              move   FN314  to  WS-Reject-Reason
034900              perform  cc010-Write-Reject  thru  cc010-Exit.
035000 bb020-Exit.
035100     exit.
035200*
035300*****************************************
035400*   bb025 - Classify One Password Char   *
035500*     & Step On To The Next One          *
035600*****************************************
035700*
035800 bb025-Scan-One-Char.
035900     move     Nusr-Pwd (WS-Pwd-Ix:1)  to  WS-Pwd-One-Char.
036000*
036100     set      UPX  to  1.
036200     search   WS-Upper-Char
036300              at end  continue
036400              when  WS-Upper-Char (UPX)  =  WS-Pwd-One-Char
036500                    move  "Y"  to  WS-Has-Upper.
036600*
036700     set      LOX  to  1.
036800     search   WS-Lower-Char
036900              at end  continue
037000              when  WS-Lower-Char (LOX)  =  WS-Pwd-One-Char
037100                    move  "Y"  to  WS-Has-Lower.
037200*
037300     set      DGX  to  1.
037400     search   WS-Digit-Char
037500              at end  continue
037600              when  WS-Digit-Char (DGX)  =  WS-Pwd-One-Char
037700                    move  "Y"  to  WS-Has-Digit.
037800*
037900     set      SPX  to  1.
038000     search   WS-Special-Char
038100              at end  continue
038200              when  WS-Special-Char (SPX)  =  WS-Pwd-One-Char
038300                    move  "Y"  to  WS-Has-Special.
038400*
038500     add      1  to  WS-Pwd-Ix.
038600 bb025-Exit.
038700     exit.
038800*
038900*****************************************
039000*   bb030 - Assign Id, Stamp, Write      *
039100*****************************************
039200*
039300 bb030-Assign-And-Write.
039400     add      1  to  WS-Seq-Suffix.
039500     move     WS-Seq-Suffix  to  WS-New-Id-Root (14:6).
039600     move     "C"  to  Chkdg-Function.
039700     move     WS-New-Id-Root  to  Chkdg-Id.
039800     call     "fnchkdg"  using  FN-Chkdg-WS.
039900     move     Chkdg-Digit  to  WS-New-Id-Check.
040000     move     WS-New-Id-Full  to  Usr-Id.
040100*
040200     move     "E"  to  Dtv-Function.
040300     move     WS-Run-Date  to  Dtv-Date.
040400     move     WS-Run-Hh    to  Dtv-Hh.
040500     move     WS-Run-Mi    to  Dtv-Mi.
040600     move     WS-Run-Ss    to  Dtv-Ss.
040700     call     "fndtval"  using  FN-Dtval-WS.
040800*
040900     move     Nusr-Email      to  Usr-Email.
041000     move     WS-Name-Trimmed to  Usr-Name.
041100     move     Nusr-Pwd        to  Usr-Pwd.
041200     move     Dtv-Epoch       to  Usr-Created-At.
041300     move     Dtv-Epoch       to  Usr-Updated-At.
041400     move     "Y"             to  Usr-Active-Flag.
041500     write    FN-User-Record.
041600 bb030-Exit.
041700     exit.
041800*
041900*****************************************
042000*   cc010 - Write A Rejected Candidate   *
042100*     No Usr-Id Exists Yet For A         *
042200*     Candidate - Email Is The Handle    *
042300*****************************************
042400*
042500 cc010-Write-Reject.
042600     move     "Y"  to  WS-Reject-Flag.
042700     move     Nusr-Email       to  Rej-Key.
042800     move     spaces           to  Rej-User-Id.
042900     move     WS-Reject-Reason to  Rej-Reason.
043000     write    FN-Reject-Line.
043100 cc010-Exit.
043200     exit.
043300*
