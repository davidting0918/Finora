000100*******************************************************
000200*                                                      *
000300*       Transaction Validation & Maintenance Run        *
000400*                                                      *
000500*******************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000**
001100      program-id.        fntrval.
001200**
001300     Author.            R M Oduya, Finora Systems Group.
001400**
001500     Installation.      Finora Systems Group - Batch Ledger.
001600**
001700     Date-Written.      11/02/1988.
001800**
001900     Date-Compiled.
002000**
002100     Security.          Company Confidential.  For internal
002200                        use on the Finora ledger suite only.
002300**
002400*    Remarks.           Reads a file of candidate transactions
002500*                       (new, updated or soft-deleted) & applies
002600*                       them to a fresh copy of the Transaction
002700*                       master.
002800*
002900*                       Mode per candidate is decided by the
003000*                       state of the incoming record -
003100*                       Ntr-Id blank           = create,
003200*                       Ntr-Id set, Ntr-Del = N = update,
003300*                       Ntr-Id set, Ntr-Del = Y = soft delete.
003400*
003500*                       Creates need no master look-up & are
003600*                       written straight to TRANOUT.  Updates
003700*                       & deletes are matched against the
003800*                       master the old-fashioned way - both
003900*                       sides sorted on Tr-Id/Tr-User-Id &
004000*                       merged key for key, high-values used as
004100*                       the end-of-file sentinel on each side.
004200*                       Rejects go to REJFILE with a reason.
004300**
004400*    Called Modules.
004500*                       fncatld.  Category table loader.
004600*                       fndtval.  Date validate / epoch stamp.
004700*                       fnchkdg.  Check digit for new Tr-Id.
004800**
004900*    Files used.
005000*                       CATFILE, SUBFILE (via fncatld).
005100*                       NEWTRFIL.  Candidate transactions.
005200*                       TRANSFIL.  Transaction master, read.
005300*                       TRANOUT.   Transaction master, written.
005400*                       REJFILE.   Rejected candidates.
005500*                       WORK1 - WORK4.  Sort work files.
005600**
005700*    Error messages used.
005800* System wide:
005900*                       FS003 - FS005.
006000* Program specific:
006100*                       FN201, FN204 - FN207.
006200**
006300* Changes:
006400* 11/02/88 rmo -  1.00 Created - create path only.
006500* 30/05/88 rmo -  1.01 Update / soft-delete paths added, req
006600*                      FN-0007 - straight rewrite against
006700*                      TRANSFIL, no sort, file was tiny then.
006800* 14/09/90 klt -  1.02 Checked out the Description/Notes length
006900*                      query from User Services - confirmed the
007000*                      200/500 char limits are already enforced
007010*                      by the field widths on wsfntrn.cob, no
007020*                      runtime check possible or needed here.
007030* 06/03/95 klt -  1.03 TRANSFIL outgrew a straight rewrite in
007100*                      place - converted update/delete path to
007200*                      a sort & match-merge against a new
007300*                      TRANOUT copy, req FN-0029.
007400* 19/02/98 pbs -  1.04 Year 2000 review - Tr-Date/Created-At/
007500*                      Updated-At all carry a century byte or
007600*                      are epoch seconds, no 2-digit Years in
007700*                      this program, no changes required.
007800* 08/04/01 klt -  1.05 New-Id generator widened from a straight
007900*                      sequence number to include the check
008000*                      digit from fnchkdg on the 20th character,
008100*                      req FN-0071 - duplicate ids were turning
008200*                      up where two sites fed the same run.
008300* 21/11/13 vjt -  1.06 Tag loop widened 3 -> 5 to match the
008350*                      widened Tr-Tag table.
008360* 18/02/15 vjt -  1.07 Ws-Seq-Suffix was starting at zero on
008370*                      every run, not just the first - two
008380*                      batch runs on the same day were handing
008390*                      out the same Tr-Id.  Suffix is now
008391*                      seeded from the run's own Hhmmss before
008392*                      the create loop starts, req FN-0073.
008393* 09/03/26 vjt -  1.08 Uds-Record/Mss-Record were still the old
008394*                      851-byte hand layouts from before wsfntrn
008395*                      grew its Tag table and the two epoch
008396*                      stamps - every field past the sort keys
008397*                      was coming out of the match/merge
008398*                      truncated or shifted, corrupting the
008399*                      update/delete path.  Both SDs are now
008400*                      sized COPYs of wsfntrn.cob (prefixes
008401*                      Uso-/Mso- to keep clear of UD-SORTED's/
008402*                      MST-SORTED's own Uds-/Mst- fields).  Also
008403*                      switched every COPY REPLACING LEADING
008404*                      phrase in this program to pseudo-text
008405*                      delimiters - the bare-word form does not
008406*                      compile, req FN-0078.
008410**
008500*******************************************************************
008600*
008700 environment             division.
008800*================================
008900*
009000 copy "envdiv.cob".
009100 input-output            section.
009200*--------------------------------
009300 file-control.
009400     select   NEW-TRAN-FILE  assign to  NEWTRFIL
009500                             organization  sequential
009600                             file status   FN-Newtrfil-Status.
009700     select   TRAN-MASTER    assign to  TRANSFIL
009800                             organization  sequential
009900                             file status   FN-Transfil-Status.
010000     select   TRAN-MASTER-OUT  assign to  TRANOUT
010100                             organization  sequential
010200                             file status   FN-Tranout-Status.
010300     select   REJ-FILE       assign to  REJFILE
010400                             organization  line sequential
010500                             file status   FN-Rejfile-Status.
010600     select   UD-WORK        assign to  WORK1
010700                             organization  sequential
010800                             file status   FN-Udwork-Status.
010900     select   UD-SORT        assign to  WORK2.
011000     select   UD-SORTED      assign to  WORK3
011100                             organization  sequential
011200                             file status   FN-Udsorted-Status.
011300     select   MST-SORT       assign to  WORK4.
011400     select   MST-SORTED     assign to  WORK5
011500                             organization  sequential
011600                             file status   FN-Mstsorted-Status.
011700*
011800 data                    division.
011900*================================
012000 file                    section.
012100*
012200 fd  NEW-TRAN-FILE.
012300 copy "wsfntrn.cob"  replacing  FN-Transaction-Record
012400                                by  FN-New-Transaction-Record,
012500                     leading  ==Tr-==  by  ==Ntr-==.
012600*
012700 fd  TRAN-MASTER.
012800 copy "wsfntrn.cob".
012900*
013000 fd  TRAN-MASTER-OUT.
013100 copy "wsfntrn.cob"  replacing  FN-Transaction-Record
013200                                by  FN-Out-Transaction-Record,
013300                     leading  ==Tr-==  by  ==Otr-==.
013400*
013500 fd  REJ-FILE.
013600 copy "wsfnctl.cob".
013700*
013800*    Validated update/delete candidates, ahead of the sort.
013900 fd  UD-WORK.
014000 copy "wsfntrn.cob"  replacing  FN-Transaction-Record
014100                                by  FN-Udw-Transaction-Record,
014200                     leading  ==Tr-==  by  ==Udw-==.
014300*
014400*    As of v1.08 this is a sized COPY of the real transaction
014410*    record, not a hand-built 851-byte stand-in - that stand-in
014420*    fell out of step with wsfntrn.cob's own widening (Tr-Tag to
014430*    occurs 5, the Created-At/Updated-At stamps) and truncated
014440*    every field past Uds-User-Id on its way through the sort,
014450*    req FN-0078.
014460 sd  UD-SORT.
014470 copy "wsfntrn.cob"  replacing  FN-Transaction-Record
014480                                by  FN-Uso-Sort-Record,
014490                     leading  ==Tr-==  by  ==Uso-==.
014900*
015000 fd  UD-SORTED.
015100 copy "wsfntrn.cob"  replacing  FN-Transaction-Record
015200                                by  FN-Uds-Transaction-Record,
015300                     leading  ==Tr-==  by  ==Uds-==.
015400*
015500*    Same fix as UD-SORT above - sized COPY rather than a stale
015510*    851-byte layout, req FN-0078.
015520 sd  MST-SORT.
015530 copy "wsfntrn.cob"  replacing  FN-Transaction-Record
015540                                by  FN-Mso-Sort-Record,
015550                     leading  ==Tr-==  by  ==Mso-==.
016000*
016100 fd  MST-SORTED.
016200 copy "wsfntrn.cob"  replacing  FN-Transaction-Record
016300                                by  FN-Mst-Transaction-Record,
016400                     leading  ==Tr-==  by  ==Mst-==.
016500*
016600 working-storage         section.
016700*--------------------------------
016800*
016900 77  Prog-Name                pic x(20) value "fntrval (1.08)".
017000*
017100 01  FN-File-Statuses.
017200     03  FN-Newtrfil-Status       pic xx.
017300     03  FN-Transfil-Status       pic xx.
017400     03  FN-Tranout-Status        pic xx.
017500     03  FN-Rejfile-Status        pic xx.
017600     03  FN-Udwork-Status         pic xx.
017700     03  FN-Udsorted-Status       pic xx.
017800     03  FN-Mstsorted-Status      pic xx.
017900*
018000 01  FN-File-Statuses-N  redefines  FN-File-Statuses.
018100     03  FN-File-Statuses-Disp    pic 9(14).
018200*
018300 01  WS-Switches.
018400     03  WS-Reject-Flag           pic x      value "N".
018500         88  WS-Is-Rejected              value "Y".
018600     03  WS-Mode                  pic x      value space.
018700         88  WS-Mode-Create              value "C".
018800         88  WS-Mode-Update              value "U".
018900         88  WS-Mode-Delete              value "D".
019000     03  WS-Master-Eof-Flag       pic x      value "N".
019100         88  WS-Master-Eof               value "Y".
019200     03  WS-Candidate-Eof-Flag    pic x      value "N".
019300         88  WS-Candidate-Eof            value "Y".
019400*
019410 01  WS-Reject-Reason            pic x(34).
019420*
019500 01  WS-Counters.
019600     03  WS-Read-Count            pic 9(7)   comp.
019700     03  WS-Accept-Count          pic 9(7)   comp.
019800     03  WS-Reject-Count          pic 9(7)   comp.
020000     03  WS-Matched-Count         pic 9(7)   comp.
020100*
020200 01  WS-Counters-Group  redefines  WS-Counters.
020300     03  WS-Counters-Disp         pic 9(35)  comp.
020400*
020500 01  WS-Run-Stamp.
020600     03  WS-Run-Date              pic 9(8).
020700     03  WS-Run-Time.
020800         05  WS-Run-Hh            pic 99.
020900         05  WS-Run-Mi            pic 99.
021000         05  WS-Run-Ss            pic 99.
021100 01  WS-Run-Stamp-X  redefines  WS-Run-Stamp  pic x(14).
021200*
021300 01  WS-New-Id-Work.
021400     03  WS-New-Id-Root           pic x(19)   value
021500                                  "FNTR000000000000000".
021600     03  WS-New-Id-Check          pic x.
021700 01  WS-New-Id-Full  redefines  WS-New-Id-Work  pic x(20).
021800 01  WS-Seq-Suffix                pic 9(6)    comp  value zero.
021900*
022000 01  FN-Error-Messages.
022100     03  FS003       pic x(35) value
022200                     "FS003 New-Transaction file missing.".
022300     03  FS004       pic x(38) value
022400                     "FS004 Transaction master file missing.".
022500     03  FS005       pic x(31) value
022600                     "FS005 Unable to open TRANOUT -".
022700*
022800 01  FN-Reasons.
022900     03  FN201       pic x(34) value
023000                     "Amount must be greater than 0".
023500     03  FN204       pic x(22) value
023600                     "Category not found".
023700     03  FN205       pic x(25) value
023800                     "Subcategory not found".
023900     03  FN206       pic x(34) value
024000                     "Type must be income or expense".
024100     03  FN207       pic x(22) value
024200                     "Transaction not found".
024300*
024310*    Call-parameter staging areas for fncatld / fndtval /
024320*    fnchkdg - kept here in Working-Storage, there being no
024330*    Using clause on this program's own Procedure Division.
024340 copy "wsfncat.cob".
024350 copy "wsfndtv.cob".
024360 copy "wsfndck.cob".
024370*
025100 procedure division.
025200*===========================================
025300*
025400 aa000-Main.
025500     perform  aa010-Open-Files        thru  aa010-Exit.
025600     perform  aa020-Validate-Pass     thru  aa020-Exit.
025700     perform  aa030-Sort-Passes       thru  aa030-Exit.
025800     perform  aa040-Merge-Pass        thru  aa040-Exit.
025900     perform  aa050-Close-Files       thru  aa050-Exit.
026000     stop     run.
026100*
026200*****************************************
026300*   aa010 - Open Files, Prime Run Stamp  *
026400*****************************************
026500*
026600 aa010-Open-Files.
026700     call     "fncatld"  using  FN-Category-Table.
026800*
026900     open     input   NEW-TRAN-FILE.
027000     if       FN-Newtrfil-Status  not =  "00"
027100              display  FS003
027200              go to  aa010-Exit.
027300*
027400     open     output  TRAN-MASTER-OUT.
027500     if       FN-Tranout-Status  not =  "00"
027600              display  FS005  TRAN-MASTER-OUT
027700              go to  aa010-Exit.
027800*
027900     open     output  UD-WORK.
028000     open     output  REJ-FILE.
028100     accept   WS-Run-Date  from  date  yyyymmdd.
028200     accept   WS-Run-Time  from  time.
028210*
028220*    Seed the new-Id suffix from this run's Hhmmss rather than
028230*    starting at zero every time - two runs in the same second
028240*    are not possible on this shop's batch window, so this keeps
028250*    Tr-Id unique run to run without a max-Id scan of TRANOUT.
028260     compute   WS-Seq-Suffix  =
028270               WS-Run-Hh * 10000  +  WS-Run-Mi * 100  +  WS-Run-Ss.
028300     move     zero  to  WS-Read-Count, WS-Accept-Count,
028400                        WS-Reject-Count, WS-Matched-Count.
028500 aa010-Exit.
028600     exit.
028700*
028800*****************************************
028900*   aa020 - Validate Each Candidate      *
029000*     Creates Go Straight To TRANOUT,    *
029100*     Updates/Deletes Go To UD-WORK       *
029200*     For The Merge Pass                  *
029300*****************************************
029400*
029500 aa020-Validate-Pass.
029600     perform  aa025-Read-Candidate  thru  aa025-Exit.
029700     perform  aa027-Process-One-Candidate  thru  aa027-Exit
029710              until  FN-Newtrfil-Status  =  "10".
029720     close    NEW-TRAN-FILE, UD-WORK.
032100 aa020-Exit.
032200     exit.
032300*
032400 aa025-Read-Candidate.
032500     read     NEW-TRAN-FILE  next record
032600              at end  move  "10"  to  FN-Newtrfil-Status.
032700 aa025-Exit.
032800     exit.
032810*
032820*****************************************
032830*   aa027 - Process One Candidate &      *
032840*     Read Ahead To The Next One         *
032850*****************************************
032860*
032870 aa027-Process-One-Candidate.
032880     add      1  to  WS-Read-Count.
032890     move     "N"  to  WS-Reject-Flag.
032900     perform  bb000-Decide-Mode    thru  bb000-Exit.
032910     if       WS-Mode-Create
032920              perform  bb010-Validate-Fields  thru  bb010-Exit.
032930     if       not  WS-Is-Rejected
032940              perform  bb020-Validate-Category  thru  bb020-Exit.
032950     if       not  WS-Is-Rejected  and  WS-Mode-Create
032960              perform  bb030-Assign-And-Write  thru  bb030-Exit.
032970     if       not  WS-Is-Rejected  and  not  WS-Mode-Create
032980              perform  bb035-Write-Ud-Work  thru  bb035-Exit.
032990     if       WS-Is-Rejected
033000              add    1  to  WS-Reject-Count
033010     else
033020              add    1  to  WS-Accept-Count.
033030     perform  aa025-Read-Candidate  thru  aa025-Exit.
033040 aa027-Exit.
033050     exit.
033060*
033070*****************************************
033080*   aa030 - Sort Master & Candidates     *
033090*     On Tr-Id / Tr-User-Id Ascending    *
033095*****************************************
033100*
033200 aa030-Sort-Passes.
033300     sort     MST-SORT
033400              ascending  key  Mso-Id, Mso-User-Id
033500              using      TRAN-MASTER
033600              giving     MST-SORTED.
033700     sort     UD-SORT
033800              ascending  key  Uso-Id, Uso-User-Id
033810              using      UD-WORK
033820              giving     UD-SORTED.
033900 aa030-Exit.
034000     exit.
034100*
034700*****************************************
034800*   aa040 - Match/Merge Master Against   *
034900*     Sorted Updates/Deletes             *
035000*     High-Values Is The Eof Sentinel    *
035100*     On Each Side.                      *
035200*****************************************
035300*
035400 aa040-Merge-Pass.
035500     open     input   MST-SORTED, UD-SORTED.
035600     perform  aa045-Read-Master      thru  aa045-Exit.
035700     perform  aa046-Read-Candidate2  thru  aa046-Exit.
035800*
035900     perform  aa047-Merge-One-Key     thru  aa047-Exit
035910              until  WS-Master-Eof  and  WS-Candidate-Eof.
035920     close    MST-SORTED, UD-SORTED.
038700 aa040-Exit.
038800     exit.
038810*
038820*****************************************
038830*   aa047 - Merge One Key Position      *
038840*     Master Side, Candidate Side, Or   *
038850*     Both Together On A Match          *
038860*****************************************
038870*
038880 aa047-Merge-One-Key.
038890     evaluate  true
038900         when  WS-Master-Eof
038910              perform  bb060-Reject-Unmatched thru bb060-Exit
038920              perform  aa046-Read-Candidate2  thru aa046-Exit
038930         when  WS-Candidate-Eof
038940              perform  bb070-Write-Master-As-Is thru bb070-Exit
038950              perform  aa045-Read-Master        thru aa045-Exit
038960         when  Mst-Id < Uds-Id
038970              perform  bb070-Write-Master-As-Is thru bb070-Exit
038980              perform  aa045-Read-Master        thru aa045-Exit
038990         when  Mst-Id > Uds-Id
039000              perform  bb060-Reject-Unmatched thru bb060-Exit
039010              perform  aa046-Read-Candidate2  thru aa046-Exit
039020         when  Mst-Id = Uds-Id  and  Mst-User-Id < Uds-User-Id
039030              perform  bb070-Write-Master-As-Is thru bb070-Exit
039040              perform  aa045-Read-Master        thru aa045-Exit
039050         when  Mst-Id = Uds-Id  and  Mst-User-Id > Uds-User-Id
039060              perform  bb060-Reject-Unmatched thru bb060-Exit
039070              perform  aa046-Read-Candidate2  thru aa046-Exit
039080         when  other
039090              perform  bb050-Apply-Match       thru bb050-Exit
039100              add    1  to  WS-Matched-Count
039110              perform  aa045-Read-Master        thru aa045-Exit
039120              perform  aa046-Read-Candidate2    thru aa046-Exit
039130     end-evaluate.
039140 aa047-Exit.
039150     exit.
039170*
039180 aa045-Read-Master.
039190     read     MST-SORTED  next record
039200              at end  move  "Y"  to  WS-Master-Eof-Flag
039300                      move  high-values  to  Mst-Id, Mst-User-Id
039400              not at end
039500                      move  "N"  to  WS-Master-Eof-Flag.
039600 aa045-Exit.
039700     exit.
039800*
039900 aa046-Read-Candidate2.
040000     read     UD-SORTED  next record
040100              at end  move  "Y"  to  WS-Candidate-Eof-Flag
040200                      move  high-values  to  Uds-Id, Uds-User-Id
040300              not at end
040400                      move  "N"  to  WS-Candidate-Eof-Flag.
040500 aa046-Exit.
040600     exit.
040700*
040800*****************************************
040900*   aa050 - Close Down                  *
041000*****************************************
041100*
041200 aa050-Close-Files.
041300     close    TRAN-MASTER-OUT, REJ-FILE.
041400     if       Fn-Test-Switch
041500              display  "FNTRVAL RD/ACC/REJ/MTCH="
041600                       WS-Counters-Disp.
041700 aa050-Exit.
041800     exit.
041900*
042000*****************************************
042100*   bb000 - Decide Create/Update/Delete  *
042200*****************************************
042300*
042400 bb000-Decide-Mode.
042500     if       Ntr-Id  =  spaces
042600              set    WS-Mode-Create  to  true
042700     else
042800     if       Ntr-Deleted-Flag  =  "Y"
042900              set    WS-Mode-Delete  to  true
043000     else
043100              set    WS-Mode-Update  to  true.
043200 bb000-Exit.
043300     exit.
043400*
043500*****************************************
043600*   bb010 - Validate Fields (R1-R3, R5)  *
043700*****************************************
043800*
043900 bb010-Validate-Fields.
044000     if       Ntr-Amount  not  >  zero
044100              move   FN201  to  WS-Reject-Reason
044150              perform  cc010-Write-Reject  thru  cc010-Exit
044300              go to  bb010-Exit.
044400*
044500     if       Ntr-Type  not =  "income"  and
044600              Ntr-Type  not =  "expense"
044700              move   FN206  to  WS-Reject-Reason
044750              perform  cc010-Write-Reject  thru  cc010-Exit
044900              go to  bb010-Exit.
045000 bb010-Exit.
045100     exit.
045200*
045300*****************************************
045400*   bb020 - Validate Category (R4)       *
045500*****************************************
045600*
045700 bb020-Validate-Category.
045800     set      Fcat-Ix  to  1.
045900     search   Fcat-Entry
046000              at end
046050                   move    FN204  to  WS-Reject-Reason
046100                   perform  cc010-Write-Reject  thru  cc010-Exit
046300                   go to  bb020-Exit
046400              when  Fcat-Id (Fcat-Ix)  =  Ntr-Category-Id
046500                    continue.
046600*
046700     set      Fsub-Ix  to  1.
046800     search   Fcat-Sub-Entry (Fcat-Ix)
046900              at end
046950                   move    FN205  to  WS-Reject-Reason
047000                   perform  cc010-Write-Reject  thru  cc010-Exit
047200                   go to  bb020-Exit
047300              when  Fsub-Id (Fcat-Ix Fsub-Ix)  =  Ntr-Subcategory-Id
047400                    continue.
047500 bb020-Exit.
047600     exit.
047700*
047800*****************************************
047900*   bb030 - Assign Id, Stamp, Write      *
048000*     (Create Path)                     *
048100*****************************************
048200*
048300 bb030-Assign-And-Write.
048400     add      1  to  WS-Seq-Suffix.
048500     move     WS-Seq-Suffix  to  WS-New-Id-Root (14:6).
048600     move     "C"  to  Chkdg-Function.
048700     move     WS-New-Id-Root  to  Chkdg-Id.
048800     call     "fnchkdg"  using  FN-Chkdg-WS.
048900     move     Chkdg-Digit  to  WS-New-Id-Check.
049000     move     WS-New-Id-Full  to  Otr-Id.
049100*
049200     move     "E"  to  Dtv-Function.
049300     move     WS-Run-Date  to  Dtv-Date.
049400     move     WS-Run-Hh    to  Dtv-Hh.
049500     move     WS-Run-Mi    to  Dtv-Mi.
049600     move     WS-Run-Ss    to  Dtv-Ss.
049700     call     "fndtval"  using  FN-Dtval-WS.
049800*
049900     move     Ntr-User-Id          to  Otr-User-Id.
050000     move     Ntr-Type             to  Otr-Type.
050100     move     Ntr-Currency         to  Otr-Currency.
050200     move     Ntr-Amount           to  Otr-Amount.
050300     move     Ntr-Date             to  Otr-Date.
050400     move     Ntr-Category-Id      to  Otr-Category-Id.
050500     move     Ntr-Subcategory-Id   to  Otr-Subcategory-Id.
050600     move     Ntr-Description      to  Otr-Description.
050700     move     Ntr-Notes            to  Otr-Notes.
050800     move     Ntr-Tag (1)          to  Otr-Tag (1).
050810     move     Ntr-Tag (2)          to  Otr-Tag (2).
050820     move     Ntr-Tag (3)          to  Otr-Tag (3).
050830     move     Ntr-Tag (4)          to  Otr-Tag (4).
050840     move     Ntr-Tag (5)          to  Otr-Tag (5).
051200     move     Dtv-Epoch  to  Otr-Created-At.
051300     move     Dtv-Epoch  to  Otr-Updated-At.
051400     move     "N"  to  Otr-Deleted-Flag.
051500     write    FN-Out-Transaction-Record.
051600 bb030-Exit.
051700     exit.
051800*
051900*****************************************
052000*   bb035 - Write Validated Update /     *
052100*     Delete Candidate To Work File      *
052200*     For The Merge Pass                 *
052300*****************************************
052400*
052500 bb035-Write-Ud-Work.
052510     move     Ntr-Id               to  Udw-Id.
052520     move     Ntr-User-Id          to  Udw-User-Id.
052530     move     Ntr-Type             to  Udw-Type.
052540     move     Ntr-Currency         to  Udw-Currency.
052550     move     Ntr-Amount           to  Udw-Amount.
052560     move     Ntr-Date             to  Udw-Date.
052570     move     Ntr-Category-Id      to  Udw-Category-Id.
052580     move     Ntr-Subcategory-Id   to  Udw-Subcategory-Id.
052590     move     Ntr-Description      to  Udw-Description.
052600     move     Ntr-Notes            to  Udw-Notes.
052610     move     Ntr-Tag (1)          to  Udw-Tag (1).
052620     move     Ntr-Tag (2)          to  Udw-Tag (2).
052630     move     Ntr-Tag (3)          to  Udw-Tag (3).
052640     move     Ntr-Tag (4)          to  Udw-Tag (4).
052650     move     Ntr-Tag (5)          to  Udw-Tag (5).
052660     move     Ntr-Created-At       to  Udw-Created-At.
052670     move     Ntr-Updated-At       to  Udw-Updated-At.
052680     move     Ntr-Deleted-Flag     to  Udw-Deleted-Flag.
052690     write    FN-Udw-Transaction-Record.
052900 bb035-Exit.
053000     exit.
053100*
053200*****************************************
053300*   bb050 - Apply A Matched Update Or    *
053400*     Delete To The Master Record On     *
053500*     The Way Through To TRANOUT          *
053600*****************************************
053700*
053800 bb050-Apply-Match.
053900     if       Uds-Deleted-Flag  =  "Y"
054000              move  "Y"  to  Mst-Deleted-Flag
054100     else
054200              move  Uds-Type             to  Mst-Type
054300              move  Uds-Currency         to  Mst-Currency
054400              move  Uds-Amount           to  Mst-Amount
054500              move  Uds-Date             to  Mst-Date
054600              move  Uds-Category-Id      to  Mst-Category-Id
054700              move  Uds-Subcategory-Id   to  Mst-Subcategory-Id
054800              move  Uds-Description      to  Mst-Description
054900              move  Uds-Notes            to  Mst-Notes
055000              move  Uds-Tag (1)          to  Mst-Tag (1)
055100              move  Uds-Tag (2)          to  Mst-Tag (2)
055200              move  Uds-Tag (3)          to  Mst-Tag (3)
055300              move  Uds-Tag (4)          to  Mst-Tag (4)
055400              move  Uds-Tag (5)          to  Mst-Tag (5).
055500*
055600     move     "E"  to  Dtv-Function.
055700     move     WS-Run-Date  to  Dtv-Date.
055800     move     WS-Run-Hh    to  Dtv-Hh.
055900     move     WS-Run-Mi    to  Dtv-Mi.
055910     move     WS-Run-Ss    to  Dtv-Ss.
055920     call     "fndtval"  using  FN-Dtval-WS.
055930     move     Dtv-Epoch  to  Mst-Updated-At.
055940     perform  bb070-Write-Master-As-Is  thru  bb070-Exit.
055950 bb050-Exit.
055960     exit.
055970*
056400*****************************************
056500*   bb060 - Unmatched Update/Delete      *
056600*     Candidate - Transaction Not Found  *
056700*****************************************
056800*
056900 bb060-Reject-Unmatched.
057000     if       Uds-Id  not =  high-values
057100              move   Uds-Id       to  Rej-Key
057200              move   Uds-User-Id  to  Rej-User-Id
057300              move   FN207        to  Rej-Reason
057400              write  FN-Reject-Line.
057500 bb060-Exit.
057600     exit.
057700*
057800*****************************************
057900*   bb070 - Write An Unchanged Or        *
058000*     Updated Master Record To TRANOUT   *
058100*****************************************
058200*
058300 bb070-Write-Master-As-Is.
058310     if       Mst-Id  =  high-values
058320              go to  bb070-Exit.
058330     move     Mst-Id               to  Otr-Id.
058340     move     Mst-User-Id          to  Otr-User-Id.
058350     move     Mst-Type             to  Otr-Type.
058360     move     Mst-Currency         to  Otr-Currency.
058370     move     Mst-Amount           to  Otr-Amount.
058380     move     Mst-Date             to  Otr-Date.
058390     move     Mst-Category-Id      to  Otr-Category-Id.
058400     move     Mst-Subcategory-Id   to  Otr-Subcategory-Id.
058410     move     Mst-Description      to  Otr-Description.
058420     move     Mst-Notes            to  Otr-Notes.
058430     move     Mst-Tag (1)          to  Otr-Tag (1).
058440     move     Mst-Tag (2)          to  Otr-Tag (2).
058450     move     Mst-Tag (3)          to  Otr-Tag (3).
058460     move     Mst-Tag (4)          to  Otr-Tag (4).
058470     move     Mst-Tag (5)          to  Otr-Tag (5).
058480     move     Mst-Created-At       to  Otr-Created-At.
058490     move     Mst-Updated-At       to  Otr-Updated-At.
058500     move     Mst-Deleted-Flag     to  Otr-Deleted-Flag.
058600     write    FN-Out-Transaction-Record.
058700*
058800 bb070-Exit.
058900     exit.
059000*
059100*****************************************
059200*   cc010 - Write A Rejected Candidate   *
059300*****************************************
059400*
059500 cc010-Write-Reject.
059600     move     "Y"  to  WS-Reject-Flag.
059700     move     Ntr-Id           to  Rej-Key.
059800     move     Ntr-User-Id      to  Rej-User-Id.
059900     move     WS-Reject-Reason to  Rej-Reason.
060000     write    FN-Reject-Line.
060100 cc010-Exit.
060200     exit.
060300*
