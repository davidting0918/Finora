000100*******************************************************
000200*                                                      *
000300*           Transaction List Extraction Report         *
000400*                                                      *
000500*******************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000**
001100      program-id.        fntrlst.
001200**
001300     Author.            R M Oduya, Finora Systems Group.
001400**
001500     Installation.      Finora Systems Group - Batch Ledger.
001600**
001700     Date-Written.      09/06/1988.
001800**
001900     Date-Compiled.
002000**
002100     Security.          Company Confidential.  For internal
002200                        use on the Finora ledger suite only.
002300**
002400*    Remarks.           Reads the Transaction master, selects
002500*                       the one user's transactions matching
002600*                       the supplied filters, sorts the
002700*                       selection & prints the requested page
002800*                       of it with pagination control totals.
002900*
003000*                       Filter criteria & the wanted page/sort
003100*                       come in on a single QRYFILE control
003200*                       record - see wsfnqry.cob.
003300**
003400*    Called Modules.
003500*                       None.
003600**
003700*    Files used.
003800*                       TRANSFIL.  Transaction master, read.
003900*                       QRYFILE.   Query control record.
004000*                       WORK1 - WORK3.  Sort work files.
004100*                       PRTFILE.   Transaction list report.
004200**
004300*    Error messages used.
004400* System wide:
004500*                       FS008 - FS011.
004600* Program specific:
004700*                       FN401.
004800**
004900* Changes:
005000* 09/06/88 rmo -  1.00 Created.
005100* 14/09/90 klt -  1.01 Subcategory filter added, req FN-0014.
005200* 19/02/98 pbs -  1.02 Year 2000 review - Tr-Date/Qry-Start-Date/
005300*                      Qry-End-Date all carry a century byte, no
005400*                      2-digit Years in this program, no changes
005500*                      required.
005600* 06/03/01 klt -  1.03 Sort-by/sort-order widened from amount-
005700*                      only, ascending-only to the four
005800*                      combinations now on wsfnqry.cob, req
005900*                      FN-0058.
006000* 21/11/13 vjt -  1.04 Qry-Page/Qry-Limit range check added -
006100*                      a zero limit from a mis-keyed control
006200*                      record was looping the report pass.
006210* 03/02/15 vjt -  1.05 Detail line widened to carry Subcategory
006220*                      and a truncated Description - auditors
006230*                      asked why the printed list dropped two
006240*                      fields that the sort work record already
006250*                      held, req FN-0064.
006260* 09/03/26 vjt -  1.06 Sort-Work's Srt-Record was still the old
006265*                      851-byte hand layout from before wsfntrn
006270*                      grew its Tag table and the two epoch
006275*                      stamps - every field past the sort keys
006280*                      was coming out of the sort truncated or
006285*                      shifted.  Srt-Record is now a sized COPY
006290*                      of wsfntrn.cob.  Also switched the COPY
006295*                      REPLACING LEADING phrases on Unw-/Srw- to
006297*                      pseudo-text delimiters - the bare-word form
006298*                      does not compile, req FN-0078.
006300**
006400*******************************************************************
006500*
006600 environment             division.
006700*================================
006800*
006900 copy "envdiv.cob".
007000 input-output            section.
007100*--------------------------------
007200 file-control.
007300     select   TRAN-MASTER    assign to  TRANSFIL
007400                             organization  sequential
007500                             file status   FN-Transfil-Status.
007600     select   QRY-FILE       assign to  QRYFILE
007700                             organization  sequential
007800                             file status   FN-Qryfile-Status.
007900     select   UNSORTED-WORK  assign to  WORK1
008000                             organization  sequential
008100                             file status   FN-Unsorted-Status.
008200     select   SORT-WORK      assign to  WORK2.
008300     select   SORTED-WORK    assign to  WORK3
008400                             organization  sequential
008500                             file status   FN-Sorted-Status.
008600     select   PRINT-FILE     assign to  PRTFILE
008700                             organization  sequential
008800                             file status   FN-Prtfile-Status.
008900*
009000 data                    division.
009100*================================
009200 file                    section.
009300*
009400 fd  TRAN-MASTER.
009500 copy "wsfntrn.cob".
009600*
009700 fd  QRY-FILE.
009800 copy "wsfnqry.cob".
009900*
010000*    Matching transactions, ahead of the sort.
010100 fd  UNSORTED-WORK.
010200 copy "wsfntrn.cob"  replacing  FN-Transaction-Record
010300                                by  FN-Unsorted-Transaction-Record,
010400                     leading  ==Tr-==  by  ==Unw-==.
010500*
010550*    As of v1.06 this is a sized COPY of the real transaction
010560*    record, not a hand-built 851-byte stand-in keyed only on
010570*    Amount/Date - that stand-in fell out of step with
010580*    wsfntrn.cob's own widening (Tr-Tag to occurs 5, the
010590*    Created-At/Updated-At stamps) and truncated every other
010595*    field on its way through the sort, req FN-0078.
010600 sd  SORT-WORK.
010610 copy "wsfntrn.cob"  replacing  FN-Transaction-Record
010620                                by  FN-Srt-Sort-Record,
010630                     leading  ==Tr-==  by  ==Srt-==.
011100*
011200 fd  SORTED-WORK.
011300 copy "wsfntrn.cob"  replacing  FN-Transaction-Record
011400                                by  FN-Sorted-Transaction-Record,
011500                     leading  ==Tr-==  by  ==Srw-==.
011600*
011700*    Report Writer owns the physical record on this one.
011800 fd  PRINT-FILE
011900     reports are  Transaction-List-Report.
012000*
012100 working-storage         section.
012200*--------------------------------
012300*
012400 77  Prog-Name                pic x(20) value "fntrlst (1.06)".
012500*
012600 01  FN-File-Statuses.
012700     03  FN-Transfil-Status       pic xx.
012800     03  FN-Qryfile-Status        pic xx.
012900     03  FN-Unsorted-Status       pic xx.
013000     03  FN-Sorted-Status         pic xx.
013100     03  FN-Prtfile-Status        pic xx.
013200*
013300 01  FN-File-Statuses-N  redefines  FN-File-Statuses.
013400     03  FN-File-Statuses-Disp    pic 9(10).
013500*
013600 01  WS-Switches.
013700     03  WS-Master-Eof-Flag       pic x      value "N".
013800         88  WS-Master-Eof               value "Y".
013900     03  WS-Sorted-Eof-Flag       pic x      value "N".
014000         88  WS-Sorted-Eof               value "Y".
014100*
014200 01  WS-Counters.
014300     03  WS-Total-Matching        pic 9(7)   comp.
014400     03  WS-Rec-Number            pic 9(7)   comp.
014500     03  WS-Emitted-Count         pic 9(7)   comp.
014600*
014700 01  WS-Counters-Group  redefines  WS-Counters.
014800     03  WS-Counters-Disp         pic 9(21)  comp.
014900*
015000 01  WS-Page-Window.
015100     03  WS-First-Rec             pic 9(9)   comp.
015200     03  WS-Last-Rec              pic 9(9)   comp.
015300 01  WS-Page-Window-X  redefines  WS-Page-Window  pic 9(18)  comp.
015400*
015500*    Heading work area - run date for the report banner.
015600 01  WS-Run-Date                  pic 9(8).
015700 01  WS-Run-Date-Parts  redefines  WS-Run-Date.
015800     03  WS-Run-Cc                pic 99.
015900     03  WS-Run-Yy                pic 99.
016000     03  WS-Run-Mm                pic 99.
016100     03  WS-Run-Dd                pic 99.
016200*
016300 01  FN-Error-Messages.
016400     03  FS008       pic x(34) value
016500                     "FS008 Transaction master missing.".
016600     03  FS009       pic x(29) value
016700                     "FS009 Query control file read error -".
016800     03  FS010       pic x(26) value
016900                     "FS010 No query record on QRYFILE.".
017000     03  FS011       pic x(32) value
017100                     "FS011 Unable to open PRTFILE -".
017200     03  FN401       pic x(46) value
017300                     "FN401 Page/Limit out of range - defaulted.".
017400*
017500*    Output work areas used by fnanlrp as well as this program -
017600*    only PG-Pagination-Control is used here.
017700 copy "wsfnout.cob".
017800*
017900 linkage                 section.
018000*--------------------------------
018100*
018200 report                  section.
018300*--------------------------------
018400*
018500 rd  Transaction-List-Report
018600     control      final
018700     page limit   60
018800     heading      1
018900     first detail 5
019000     last  detail 56.
019100*
019200 01  Trl-Page-Head  type is page heading.
019300     03  line  1.
019400         05  col   1     pic x(20)     value
019500                         "FINORA LEDGER SUITE".
019600         05  col  60     pic x(24)     value
019700                         "TRANSACTION LIST REPORT".
019800         05  col 110     pic zz99.99.99  source WS-Run-Date.
019900     03  line  2.
020000         05  col   1     pic x(32)     source  Qry-User-Id.
020100     03  line  4.
020200         05  col   1                   value
020300                         "Id                        Date      "
020400                         "Type     Amount         Category".
020410         05  col  85     pic x(11)     value  "Subcategory".
020420         05  col 106     pic x(11)     value  "Description".
020500*
020600 01  Trl-Detail  type is detail.
020700     03  line + 1.
020800         05  col   1     pic x(26)     source  Srw-Id.
020900         05  col  28     pic 9(8)      source  Srw-Date9.
021000         05  col  38     pic x(7)      source  Srw-Type.
021100         05  col  47     pic ---,---,--9.99  source  Srw-Amount.
021200         05  col  64     pic x(20)     source  Srw-Category-Id.
021210         05  col  85     pic x(20)     source  Srw-Subcategory-Id.
021220         05  col 106     pic x(30)     source  Srw-Description.
021300*
021400 01  type control footing final line plus 2.
021500     03  col   1     pic x(22)         value
021600                     "Total matching      :".
021700     03  col  24     pic zzzzzz9       source  Pg-Total.
021800     03  col  36     pic x(9)          value  "Page    :".
021900     03  col  46     pic zzz9          source  Pg-Page.
022000     03  col  51     pic x(4)          value  "of  ".
022100     03  col  56     pic zzz9          source  Pg-Total-Pages.
022200     03  line + 1.
022300     03  col   1     pic x(13)         value  "Has previous:".
022400     03  col  15     pic x             source  Pg-Has-Prev.
022500     03  col  20     pic x(9)          value  "Has next:".
022600     03  col  30     pic x             source  Pg-Has-Next.
022700*
022800 procedure division.
022900*===========================================
023000*
023100 aa000-Main.
023200     perform  aa010-Open-Files        thru  aa010-Exit.
023300     perform  aa020-Filter-Pass       thru  aa020-Exit.
023400     perform  aa030-Sort-Selection    thru  aa030-Exit.
023500     perform  aa040-Compute-Window    thru  aa040-Exit.
023600     perform  aa050-Print-Pass        thru  aa050-Exit.
023700     perform  aa060-Close-Files       thru  aa060-Exit.
023800     stop     run.
023900*
024000*****************************************
024100*   aa010 - Open Files, Read Query Rec   *
024200*****************************************
024300*
024400 aa010-Open-Files.
024500     open     input   TRAN-MASTER.
024600     if       FN-Transfil-Status  not =  "00"
024700              display  FS008
024800              go to  aa010-Exit.
024900*
025000     open     input   QRY-FILE.
025100     read     QRY-FILE  next record
025200              at end
025300                   display  FS010
025400                   go to  aa010-Exit.
025500     if       FN-Qryfile-Status  not =  "00"  and  not  = "10"
025600              display  FS009  QRY-FILE
025700              go to  aa010-Exit.
025800*
025900     if       Qry-Page  <  1  or  Qry-Limit  <  1  or
026000              Qry-Limit  >  100
026100              display  FN401
026200              move   1   to  Qry-Page
026300              move   20  to  Qry-Limit.
026400*
026500     accept    WS-Run-Date  from  date  yyyymmdd.
026600     open      output  UNSORTED-WORK.
026700     move      zero  to  WS-Total-Matching.
026800 aa010-Exit.
026900     exit.
027000*
027100*****************************************
027200*   aa020 - Select Matching Master Recs  *
027300*     (R7 - User, Not Deleted, Filters)  *
027400*****************************************
027500*
027600 aa020-Filter-Pass.
027700     perform  aa025-Read-Master  thru  aa025-Exit.
027800     perform  aa027-Process-One-Master  thru  aa027-Exit
027900              until  WS-Master-Eof.
028000     close    TRAN-MASTER, UNSORTED-WORK.
028100 aa020-Exit.
028200     exit.
028300*
028400 aa025-Read-Master.
028500     read     TRAN-MASTER  next record
028600              at end  set  WS-Master-Eof  to  true.
028700 aa025-Exit.
028800     exit.
028900*
029000*****************************************
029100*   aa027 - Test One Master Record &     *
029200*     Read Ahead To The Next One         *
029300*****************************************
029400*
029500 aa027-Process-One-Master.
029600     if       not  WS-Master-Eof
029700              and  Tr-User-Id  =  Qry-User-Id
029800              and  Tr-Deleted-Flag  =  "N"
029900              and  (Qry-Start-Date  =  zero  or
030000                    Tr-Date9  >=  Qry-Start-Date)
030100              and  (Qry-End-Date  =  zero  or
030200                    Tr-Date9  <=  Qry-End-Date)
030300              and  (Qry-Type-Filter  =  spaces  or
030400                    Tr-Type  =  Qry-Type-Filter)
030500              and  (Qry-Category-Filter  =  spaces  or
030600                    Tr-Category-Id  =  Qry-Category-Filter)
030700              and  (Qry-Subcategory-Filter  =  spaces  or
030800                    Tr-Subcategory-Id  =  Qry-Subcategory-Filter)
030900              perform  bb010-Write-Unsorted  thru  bb010-Exit.
031000     perform  aa025-Read-Master  thru  aa025-Exit.
031100 aa027-Exit.
031200     exit.
031300*
031400*****************************************
031500*   bb010 - Copy One Matched Record To   *
031600*     The Pre-Sort Work File             *
031700*****************************************
031800*
031900 bb010-Write-Unsorted.
032000     move     Tr-Id                to  Unw-Id.
032100     move     Tr-User-Id           to  Unw-User-Id.
032200     move     Tr-Type              to  Unw-Type.
032300     move     Tr-Currency          to  Unw-Currency.
032400     move     Tr-Amount            to  Unw-Amount.
032500     move     Tr-Date              to  Unw-Date.
032600     move     Tr-Category-Id       to  Unw-Category-Id.
032700     move     Tr-Subcategory-Id     to  Unw-Subcategory-Id.
032800     move     Tr-Description       to  Unw-Description.
032900     move     Tr-Notes             to  Unw-Notes.
033000     move     Tr-Tag (1)           to  Unw-Tag (1).
033100     move     Tr-Tag (2)           to  Unw-Tag (2).
033200     move     Tr-Tag (3)           to  Unw-Tag (3).
033300     move     Tr-Tag (4)           to  Unw-Tag (4).
033400     move     Tr-Tag (5)           to  Unw-Tag (5).
033500     move     Tr-Created-At        to  Unw-Created-At.
033600     move     Tr-Updated-At        to  Unw-Updated-At.
033700     move     Tr-Deleted-Flag      to  Unw-Deleted-Flag.
033800     write    FN-Unsorted-Transaction-Record.
033900     add      1  to  WS-Total-Matching.
034000 bb010-Exit.
034100     exit.
034200*
034300*****************************************
034400*   aa030 - Sort The Selection On The    *
034500*     Requested Field & Order            *
034600*     (4 Fixed Combinations, Req FN-0058)*
034700*****************************************
034800*
034900 aa030-Sort-Selection.
035000     evaluate  true
035100         when  Qry-Sort-By  =  "amount"  and  Qry-Sort-Order  =  "asc"
035200              perform  aa035-Sort-Amount-Asc   thru  aa035-Exit
035300         when  Qry-Sort-By  =  "amount"
035400              perform  aa036-Sort-Amount-Desc  thru  aa036-Exit
035500         when  Qry-Sort-Order  =  "asc"
035600              perform  aa037-Sort-Date-Asc     thru  aa037-Exit
035700         when  other
035800              perform  aa038-Sort-Date-Desc    thru  aa038-Exit
035900     end-evaluate.
036000 aa030-Exit.
036100     exit.
036200*
036300 aa035-Sort-Amount-Asc.
036400     sort     SORT-WORK
036500              ascending  key  Srt-Amount
036600              using      UNSORTED-WORK
036700              giving     SORTED-WORK.
036800 aa035-Exit.
036900     exit.
037000*
037100 aa036-Sort-Amount-Desc.
037200     sort     SORT-WORK
037300              descending  key  Srt-Amount
037400              using       UNSORTED-WORK
037500              giving      SORTED-WORK.
037600 aa036-Exit.
037700     exit.
037800*
037900 aa037-Sort-Date-Asc.
038000     sort     SORT-WORK
038100              ascending  key  Srt-Date
038200              using      UNSORTED-WORK
038300              giving     SORTED-WORK.
038400 aa037-Exit.
038500     exit.
038600*
038700 aa038-Sort-Date-Desc.
038800     sort     SORT-WORK
038900              descending  key  Srt-Date
039000              using       UNSORTED-WORK
039100              giving      SORTED-WORK.
039200 aa038-Exit.
039300     exit.
039400*
039500*****************************************
039600*   aa040 - Work Out The Page Window &   *
039700*     Pagination Control Totals          *
039800*****************************************
039900*
040000 aa040-Compute-Window.
040100     move     WS-Total-Matching  to  Pg-Total.
040200     move     Qry-Page           to  Pg-Page.
040300     move     Qry-Limit          to  Pg-Limit.
040400     compute  Pg-Total-Pages  =
040500              (Pg-Total  +  Pg-Limit  -  1)  /  Pg-Limit.
040600*
040700     compute  WS-First-Rec  =  (Qry-Page  -  1)  *  Qry-Limit  +  1.
040800     compute  WS-Last-Rec   =  Qry-Page  *  Qry-Limit.
040900*
041000     if       Pg-Page  >  1
041100              move   "Y"  to  Pg-Has-Prev
041200     else
041300              move   "N"  to  Pg-Has-Prev.
041400     if       Pg-Page  <  Pg-Total-Pages
041500              move   "Y"  to  Pg-Has-Next
041600     else
041700              move   "N"  to  Pg-Has-Next.
041800 aa040-Exit.
041900     exit.
042000*
042100*****************************************
042200*   aa050 - Print The Requested Window   *
042300*     Of The Sorted Selection             *
042400*****************************************
042500*
042600 aa050-Print-Pass.
042700     open     input   SORTED-WORK.
042800     open     output  PRINT-FILE.
042900     if       FN-Prtfile-Status  not =  "00"
043000              display  FS011  PRINT-FILE
044000              go to  aa050-Exit.
044100*
044200     initiate Transaction-List-Report.
044300     move     zero  to  WS-Rec-Number, WS-Emitted-Count.
044400     perform  aa055-Read-Sorted  thru  aa055-Exit.
044500     perform  aa057-Process-One-Sorted  thru  aa057-Exit
044600              until  WS-Sorted-Eof.
044700     terminate  Transaction-List-Report.
044800     close    SORTED-WORK, PRINT-FILE.
044900 aa050-Exit.
045000     exit.
045100*
045200 aa055-Read-Sorted.
045300     read     SORTED-WORK  next record
045400              at end  set  WS-Sorted-Eof  to  true.
045500 aa055-Exit.
045600     exit.
045700*
045800*****************************************
045900*   aa057 - Generate One Detail Line If  *
046000*     It Falls In The Requested Window   *
046100*     & Read Ahead To The Next One       *
046200*****************************************
046300*
046400 aa057-Process-One-Sorted.
046500     if       not  WS-Sorted-Eof
046600              add    1  to  WS-Rec-Number
046700              if     WS-Rec-Number  >=  WS-First-Rec  and
046750                     WS-Rec-Number  <=  WS-Last-Rec
046800              generate Trl-Detail
047000              add    1  to  WS-Emitted-Count
047100              end-if.
047200     perform  aa055-Read-Sorted  thru  aa055-Exit.
047300 aa057-Exit.
047400     exit.
047500*
047600*****************************************
047700*   aa060 - Close Down                  *
047800*****************************************
047900*
048000 aa060-Close-Files.
048100     if       Fn-Test-Switch
048200              display  "FNTRLST MATCH/EMIT="
048300                       WS-Counters-Disp.
048400 aa060-Exit.
048500     exit.
048600*
