000100*******************************************************
000200*                                                      *
000300*                Analytics Report Engine                *
000400*                                                      *
000500*******************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000**
001100      program-id.        fnanlrp.
001200**
001300     Author.            R M Oduya, Finora Systems Group.
001400**
001500     Installation.      Finora Systems Group - Batch Ledger.
001600**
001700     Date-Written.      15/07/1988.
001800**
001900     Date-Compiled.
002000**
002100     Security.          Company Confidential.  For internal
002200                        use on the Finora ledger suite only.
002300**
002400*    Remarks.           Filters one user's Transactions as
002500*                       fntrlst does (less the subcategory
002600*                       filter), then in one pass accumulates
002700*                       the financial summary, the category/
002800*                       subcategory breakdown, the spending
002900*                       trend buckets, the tag analytics & the
003000*                       period comparison, sorts each table &
003100*                       prints the five-section Report.
003200*
003300*                       Category/subcategory/trend/tag/period
003400*                       tables are all held in memory for the
003500*                       one run - Cat-Name is NOT looked up from
003600*                       the reference file, the display name is
003700*                       derived from the category code itself
003800*                       (req FN-0061).
003900**
004000*    Called Modules.
004100*                       fndtval.
004200**
004300*    Files used.
004400*                       TRANSFIL.  Transaction master, read.
004500*                       QRYFILE.   Query control record.
004600*                       PRTFILE.   Analytics Report.
004700**
004800*    Error messages used.
004900* System wide:
005000*                       FS012 - FS014.
005100**
005200* Changes:
005300* 15/07/88 rmo -  1.00 Created.
005400* 02/03/91 klt -  1.01 Tag analytics section added, req FN-0022.
005500* 19/02/98 pbs -  1.02 Year 2000 review - period keys carry a
005600*                      4-byte Year throughout, no 2-digit Year
005700*                      assumptions found.
005800* 06/08/01 klt -  1.03 Period-key logic brought in line with
005900*                      fndtval's Iso-week function rather than
006000*                      this program's own (buggy) week math,
006100*                      req FN-0059.
006200* 14/04/14 vjt -  1.04 Category display-name derivation added -
006300*                      Cat-Name from the reference file was
006400*                      dropping custom categories households had
006500*                      added locally, req FN-0061.
006600**
006700*******************************************************************
006800*
006900 environment             division.
007000*================================
007100*
007200 copy "envdiv.cob".
007300 input-output            section.
007400*--------------------------------
007500 file-control.
007600     select   TRAN-MASTER    assign to  TRANSFIL
007700                             organization  sequential
007800                             file status   FN-Transfil-Status.
007900     select   QRY-FILE       assign to  QRYFILE
008000                             organization  sequential
008100                             file status   FN-Qryfile-Status.
008200     select   PRINT-FILE     assign to  PRTFILE
008300                             organization  sequential
008400                             file status   FN-Prtfile-Status.
008500*
008600 data                    division.
008700*================================
008800 file                    section.
008900*
009000 fd  TRAN-MASTER.
009100 copy "wsfntrn.cob".
009200*
009300 fd  QRY-FILE.
009400 copy "wsfnqry.cob".
009500*
009600*    Report Writer owns the physical record on this one.
009700 fd  PRINT-FILE
009800     reports are  Analytics-Report.
009900*
010000 working-storage         section.
010100*--------------------------------
010200*
010300 77  Prog-Name                pic x(20) value "fnanlrp (1.04)".
010400*
010500 01  FN-File-Statuses.
010600     03  FN-Transfil-Status       pic xx.
010700     03  FN-Qryfile-Status        pic xx.
010800     03  FN-Prtfile-Status        pic xx.
010900*
011000 01  FN-File-Statuses-N  redefines  FN-File-Statuses  pic 9(6).
011100*
011200 01  WS-Switches.
011300     03  WS-Master-Eof-Flag       pic x      value "N".
011400         88  WS-Master-Eof               value "Y".
011500     03  WS-Swapped-Flag          pic x      value "N".
011600         88  WS-Something-Swapped        value "Y".
011700     03  WS-Start-Of-Word         pic x      value "Y".
011800         88  WS-Is-Start-Of-Word         value "Y".
011900*
012000 01  WS-Counters.
012100     03  WS-Match-Count           pic 9(7)   comp.
012200     03  WS-Distinct-Date-Count   pic 9(4)   comp.
012300*
012400 01  WS-Counters-X  redefines  WS-Counters  pic 9(11)  comp.
012500*
012600 01  WS-Distinct-Dates.
012700     03  WS-Distinct-Date-Entry   pic 9(8)   occurs 400
012800                                  indexed by  DDX.
012900*
013000 01  WS-Period-Key                pic x(10).
013100 01  WS-Period-Key-Parts  redefines  WS-Period-Key.
013200     03  WS-Pk-Year               pic x(4).
013300     03  WS-Pk-Rest               pic x(6).
013400*
013500 01  WS-Grand-Total               pic s9(11)v99  comp-3.
013600*
013700 01  WS-Sort-Work.
013800     03  WS-Sort-Ix1              pic 9(4)   comp.
013900     03  WS-Sort-Ix2              pic 9(4)   comp.
014000     03  WS-Tag-Print-Limit       pic 9(4)   comp.
014100*
014200 01  WS-Cb-Temp.
014300     03  WS-Cbt-Category-Id       pic x(20).
014400     03  WS-Cbt-Category-Name     pic x(50).
014500     03  WS-Cbt-Total-Amount      pic s9(11)v99  comp-3.
014600     03  WS-Cbt-Txn-Count         pic 9(7)       comp.
014700     03  WS-Cbt-Percentage        pic 9(3)v99    comp-3.
014800     03  WS-Cbt-Sub-Count         binary-char unsigned.
014900     03  WS-Cbt-Sub-Entry                  occurs 40.
015000         05  WS-Cbts-Id           pic x(20).
015100         05  WS-Cbts-Total-Amount pic s9(11)v99  comp-3.
015200         05  WS-Cbts-Txn-Count    pic 9(7)       comp.
015300         05  WS-Cbts-Percentage   pic 9(3)v99    comp-3.
015400*
015500 01  WS-Cbs-Temp.
015600     03  WS-Cbst-Id               pic x(20).
015700     03  WS-Cbst-Total-Amount     pic s9(11)v99  comp-3.
015800     03  WS-Cbst-Txn-Count        pic 9(7)       comp.
015900     03  WS-Cbst-Percentage       pic 9(3)v99    comp-3.
016000*
016100 01  WS-St-Temp.
016200     03  WS-Stt-Period-Key        pic x(10).
016300     03  WS-Stt-Amount            pic s9(11)v99  comp-3.
016400     03  WS-Stt-Txn-Count         pic 9(7)       comp.
016500*
016600 01  WS-Ta-Temp.
016700     03  WS-Tat-Tag               pic x(20).
016800     03  WS-Tat-Total-Amount      pic s9(11)v99  comp-3.
016900     03  WS-Tat-Txn-Count         pic 9(7)       comp.
017000     03  WS-Tat-Avg-Amount        pic s9(9)v99   comp-3.
017100*
017200 01  WS-Pc-Temp.
017300     03  WS-Pct-Period-Key        pic x(10).
017400     03  WS-Pct-Income            pic s9(11)v99  comp-3.
017500     03  WS-Pct-Expense           pic s9(11)v99  comp-3.
017600     03  WS-Pct-Net               pic s9(11)v99  comp-3.
017700     03  WS-Pct-Txn-Count         pic 9(7)       comp.
017800*
017900*    Category display-name derivation work area (R11c).
018000 01  WS-Cat-Name-Work.
018100     03  WS-Cat-Code-Length       pic 9(3)   comp.
018200     03  WS-Cat-Trail-Spaces      pic 9(3)   comp.
018300     03  WS-Cat-Char-Ix           pic 9(3)   comp.
018400     03  WS-One-Char              pic x.
018500*
018600 01  WS-Upper-Table  pic x(26)  value
018700                     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018800 01  WS-Upper-Array  redefines  WS-Upper-Table
018900                     pic x  occurs 26  indexed by  UPX.
019000*
019100 01  WS-Lower-Table  pic x(26)  value
019200                     "abcdefghijklmnopqrstuvwxyz".
019300 01  WS-Lower-Array  redefines  WS-Lower-Table
019400                     pic x  occurs 26  indexed by  LOX.
019500*
019600 01  WS-Run-Date                  pic 9(8).
019700*
019800 01  FN-Error-Messages.
019900     03  FS012       pic x(34) value
020000                     "FS012 Transaction master missing.".
020100     03  FS013       pic x(34) value
020200                     "FS013 No query record on QRYFILE.".
020300     03  FS014       pic x(32) value
020400                     "FS014 Unable to open PRTFILE -".
020500*
020600 copy "wsfndtv.cob".
020700*
020800*    Accumulator tables & the financial summary - shared layout
020900*    with fntrlst's pagination control, unused here.
021000 copy "wsfnout.cob".
021100*
021200 linkage                 section.
021300*--------------------------------
021400*
021500 report                  section.
021600*--------------------------------
021700*
021800 rd  Analytics-Report
021900     control      final
022000     page limit   60
022100     heading      1
022200     first detail 4
022300     last  detail 56.
022400*
022500 01  Anl-Page-Head  type is page heading.
022600     03  line  1.
022700         05  col   1     pic x(20)     value
022800                         "FINORA LEDGER SUITE".
022900         05  col  60     pic x(17)     value
023000                         "ANALYTICS REPORT".
023100         05  col 100     pic zz99.99.99  source  WS-Run-Date.
023200     03  line  2.
023300         05  col   1     pic x(9)      value  "For user:".
023400         05  col  11     pic x(32)     source  Qry-User-Id.
023500*
023600 01  Anl-Summary-Detail  type is detail.
023700     03  line + 2.
023800         05  col   1     pic x(17)     value
023900                         "FINANCIAL SUMMARY".
024000     03  line + 1.
024100         05  col   1     pic x(15)     value
024200                         "Total income  :".
024300         05  col  17     pic ---,---,---,--9.99
024400                                       source  Fs-Total-Income.
024500     03  line + 1.
024600         05  col   1     pic x(15)     value
024700                         "Total expense :".
024800         05  col  17     pic ---,---,---,--9.99
024900                                       source  Fs-Total-Expense.
025000     03  line + 1.
025100         05  col   1     pic x(15)     value
025200                         "Net income    :".
025300         05  col  17     pic ---,---,---,--9.99
025400                                       source  Fs-Net-Income.
025500     03  line + 1.
025600         05  col   1     pic x(15)     value
025700                         "Avg daily exp :".
025800         05  col  17     pic -,---,---9.99
025900                                       source  Fs-Avg-Daily-Expense.
026000     03  line + 1.
026100         05  col   1     pic x(15)     value
026200                         "Largest exp   :".
026300         05  col  17     pic x(32)     source  Fs-Largest-Exp-Id.
026400         05  col  51     pic ---,---,--9.99
026500                                       source  Fs-Largest-Exp-Amt.
026600         05  col  66     pic x(20)     source  Fs-Largest-Exp-Cat.
026700         05  col  88     pic 9999.99.99
026800                                       source  Fs-Largest-Exp-Date.
026900     03  line + 1.
027000         05  col   1     pic x(15)     value
027100                         "Top category  :".
027200         05  col  17     pic x(20)     source  Fs-Freq-Cat-Id.
027300         05  col  39     pic zzzzzz9   source  Fs-Freq-Cat-Count.
027400*
027500 01  Anl-Category-Head  type is detail.
027600     03  line + 2.
027700         05  col   1     pic x(18)     value
027800                         "CATEGORY BREAKDOWN".
027900*
028000 01  Anl-Category-Detail  type is detail.
028100     03  line + 1.
028200         05  col   1     pic x(20)     source  Cb-Category-Id (Cb-Ix).
028300         05  col  22     pic x(30)
028400                         source  Cb-Category-Name (Cb-Ix).
028500         05  col  53     pic ---,---,--9.99
028600                         source  Cb-Total-Amount (Cb-Ix).
028700         05  col  69     pic zzzzzz9
028800                         source  Cb-Txn-Count (Cb-Ix).
028900         05  col  78     pic zz9.99
029000                         source  Cb-Percentage (Cb-Ix).
029100*
029200 01  Anl-Subcategory-Detail  type is detail.
029300     03  line + 1.
029400         05  col   5     pic x(20)
029500                         source  Cbs-Id (Cb-Ix Cbs-Ix).
029600         05  col  27     pic ---,---,--9.99
029700                         source  Cbs-Total-Amount (Cb-Ix Cbs-Ix).
029800         05  col  43     pic zzzzzz9
029900                         source  Cbs-Txn-Count (Cb-Ix Cbs-Ix).
030000         05  col  52     pic zz9.99
030100                         source  Cbs-Percentage (Cb-Ix Cbs-Ix).
030200*
030300 01  Anl-Trend-Head  type is detail.
030400     03  line + 2.
030500         05  col   1     pic x(15)     value
030600                         "SPENDING TRENDS".
030700*
030800 01  Anl-Trend-Detail  type is detail.
030900     03  line + 1.
031000         05  col   1     pic x(10)     source  St-Period-Key (St-Ix).
031100         05  col  14     pic ---,---,--9.99
031200                         source  St-Amount (St-Ix).
031300         05  col  30     pic zzzzzz9   source  St-Txn-Count (St-Ix).
031400*
031500 01  Anl-Tag-Head  type is detail.
031600     03  line + 2.
031700         05  col   1     pic x(22)     value
031800                         "TAG ANALYTICS (TOP 20)".
031900*
032000 01  Anl-Tag-Detail  type is detail.
032100     03  line + 1.
032200         05  col   1     pic x(20)     source  Ta-Tag (Ta-Ix).
032300         05  col  23     pic ---,---,--9.99
032400                         source  Ta-Total-Amount (Ta-Ix).
032500         05  col  39     pic zzzzzz9   source  Ta-Txn-Count (Ta-Ix).
032600         05  col  48     pic ---,---9.99
032700                         source  Ta-Avg-Amount (Ta-Ix).
032800*
032900 01  Anl-Period-Head  type is detail.
033000     03  line + 2.
033100         05  col   1     pic x(17)     value
033200                         "PERIOD COMPARISON".
033300*
033400 01  Anl-Period-Detail  type is detail.
033500     03  line + 1.
033600         05  col   1     pic x(10)     source  Pc-Period-Key (Pc-Ix).
033700         05  col  14     pic ---,---,--9.99
033800                         source  Pc-Income (Pc-Ix).
033900         05  col  30     pic ---,---,--9.99
034000                         source  Pc-Expense (Pc-Ix).
034100         05  col  46     pic ---,---,--9.99
034200                         source  Pc-Net (Pc-Ix).
034300         05  col  62     pic zzzzzz9
034400                         source  Pc-Txn-Count (Pc-Ix).
034500*
034600 01  type control footing final line plus 2.
034700     03  col   1     pic x(24)         value
034800                     "End of analytics report.".
034900*
035000 procedure division.
035100*===========================================
035200*
035300 aa000-Main.
035400     perform  aa010-Open-Files            thru  aa010-Exit.
035500     perform  aa020-Filter-Pass           thru  aa020-Exit.
035600     perform  aa030-Finish-Summary        thru  aa030-Exit.
035700     perform  aa040-Compute-Category-Pct  thru  aa040-Exit.
035800     perform  aa050-Sort-Tables           thru  aa050-Exit.
035900     perform  aa060-Print-Report          thru  aa060-Exit.
036000     perform  aa070-Close-Files           thru  aa070-Exit.
036100     stop     run.
036200*
036300*****************************************
036400*   aa010 - Open Files, Read Query Rec,  *
036500*     Zeroise The Accumulators           *
036600*****************************************
036700*
036800 aa010-Open-Files.
036900     open     input   TRAN-MASTER.
037000     if       FN-Transfil-Status  not =  "00"
037100              display  FS012
037200              go to  aa010-Exit.
037300*
037400     open     input   QRY-FILE.
037500     read     QRY-FILE  next record
037600              at end
037700                   display  FS013
037800                   go to  aa010-Exit.
037900*
038000     accept    WS-Run-Date  from  date  yyyymmdd.
038100     move      zero    to  WS-Match-Count, WS-Distinct-Date-Count,
038200                            Fs-Total-Income, Fs-Total-Expense,
038300                            Fs-Net-Income, Fs-Avg-Daily-Expense,
038400                            Fs-Largest-Exp-Amt, Fs-Largest-Exp-Date,
038500                            Fs-Freq-Cat-Count, Cb-Count, St-Count,
038600                            Ta-Count, Pc-Count, WS-Grand-Total.
038700     move      spaces  to  Fs-Largest-Exp-Id, Fs-Largest-Exp-Cat,
038800                            Fs-Freq-Cat-Id.
038900 aa010-Exit.
039000     exit.
039100*
039200*****************************************
039300*   aa020 - Filter Pass (As Fntrlst,     *
039400*     Less The Subcategory Filter) &     *
039500*     Accumulate Every Table In One Go   *
039600*****************************************
039700*
039800 aa020-Filter-Pass.
039900     perform  aa025-Read-Master  thru  aa025-Exit.
040000     perform  aa027-Process-One-Master  thru  aa027-Exit
040100              until  WS-Master-Eof.
040200     close    TRAN-MASTER.
040300 aa020-Exit.
040400     exit.
040500*
040600 aa025-Read-Master.
040700     read     TRAN-MASTER  next record
040800              at end  set  WS-Master-Eof  to  true.
040900 aa025-Exit.
041000     exit.
041100*
041200 aa027-Process-One-Master.
041300     if       not  WS-Master-Eof
041400              and  Tr-User-Id  =  Qry-User-Id
041500              and  Tr-Deleted-Flag  =  "N"
041600              and  (Qry-Start-Date  =  zero  or
041700                    Tr-Date9  >=  Qry-Start-Date)
041800              and  (Qry-End-Date  =  zero  or
041900                    Tr-Date9  <=  Qry-End-Date)
042000              and  (Qry-Type-Filter  =  spaces  or
042100                    Tr-Type  =  Qry-Type-Filter)
042200              and  (Qry-Category-Filter  =  spaces  or
042300                    Tr-Category-Id  =  Qry-Category-Filter)
042400              add    1  to  WS-Match-Count
042500              perform  bb010-Accumulate-Summary   thru  bb010-Exit
042600              perform  bb020-Accumulate-Category  thru  bb020-Exit
042700              perform  bb030-Compute-Period-Key   thru  bb030-Exit
042800              perform  bb040-Accumulate-Trend      thru  bb040-Exit
042900              perform  bb050-Accumulate-Period     thru  bb050-Exit
043000              perform  bb060-Accumulate-Tags       thru  bb060-Exit.
043100     perform  aa025-Read-Master  thru  aa025-Exit.
043200 aa027-Exit.
043300     exit.
043400*
043500*****************************************
043600*   bb010 - Income/Expense/Net, Largest  *
043700*     Expense (R11a) & Distinct Expense  *
043800*     Dates For The Average (R11)        *
043900*****************************************
044000*
044100 bb010-Accumulate-Summary.
044200     evaluate  Tr-Type
044300         when  "income"
044400              add    Tr-Amount  to  Fs-Total-Income
044500         when  "expense"
044600              add    Tr-Amount  to  Fs-Total-Expense
044700              perform  bb015-Track-Distinct-Date  thru  bb015-Exit
044800              if     Tr-Amount  >  Fs-Largest-Exp-Amt
044900                     move  Tr-Id           to  Fs-Largest-Exp-Id
045000                     move  Tr-Amount       to  Fs-Largest-Exp-Amt
045100                     move  Tr-Category-Id  to  Fs-Largest-Exp-Cat
045200                     move  Tr-Date9        to  Fs-Largest-Exp-Date
045300              end-if
045400     end-evaluate.
045500 bb010-Exit.
045600     exit.
045700*
045800 bb015-Track-Distinct-Date.
045900     set      DDX  to  1.
046000     search   WS-Distinct-Date-Entry
046100              at end
046200                   if     WS-Distinct-Date-Count  <  400
046300                          add   1  to  WS-Distinct-Date-Count
046400                          set   DDX  to  WS-Distinct-Date-Count
046500                          move  Tr-Date9  to  WS-Distinct-Date-Entry (DDX)
046600              when  WS-Distinct-Date-Entry (DDX)  =  Tr-Date9
046700                    continue.
046800 bb015-Exit.
046900     exit.
047000*
047100*****************************************
047200*   bb020 - Category/Subcategory Totals  *
047300*     (R8, R9, R11c Display Name)        *
047400*****************************************
047500*
047600 bb020-Accumulate-Category.
047700     set      Cb-Ix  to  1.
047800     search   Cb-Entry
047900              at end
048000                   if     Cb-Count  <  60
048100                          add   1  to  Cb-Count
048200                          set   Cb-Ix  to  Cb-Count
048300                          move  Tr-Category-Id  to  Cb-Category-Id (Cb-Ix)
048350                          move  zero  to  Cb-Total-Amount (Cb-Ix),
048400                                          Cb-Txn-Count (Cb-Ix),
048450                                          Cb-Sub-Count (Cb-Ix)
048700                          perform  bb025-Format-Cat-Name  thru  bb025-Exit
048800                   else
048900                          go to  bb020-Exit
049000              when  Cb-Category-Id (Cb-Ix)  =  Tr-Category-Id
049100                    continue.
049200*
049300     add      Tr-Amount  to  Cb-Total-Amount (Cb-Ix).
049400     add      1          to  Cb-Txn-Count (Cb-Ix).
049500*
049600     if       Tr-Subcategory-Id  not =  spaces
049700              perform  bb026-Accumulate-Subcategory  thru  bb026-Exit.
049800 bb020-Exit.
049900     exit.
050000*
050100 bb026-Accumulate-Subcategory.
050200     set      Cbs-Ix  to  1.
050300     search   Cb-Sub-Entry  (Cb-Ix Cbs-Ix)
050400              at end
050500                   if     Cb-Sub-Count (Cb-Ix)  <  40
050600                          add   1  to  Cb-Sub-Count (Cb-Ix)
050700                          set   Cbs-Ix  to  Cb-Sub-Count (Cb-Ix)
050750                          move  Tr-Subcategory-Id
050800                                to  Cbs-Id (Cb-Ix Cbs-Ix)
050900                          move  zero  to  Cbs-Total-Amount (Cb-Ix Cbs-Ix),
051000                                          Cbs-Txn-Count (Cb-Ix Cbs-Ix)
051100                   else
051200                          go to  bb026-Exit
051300              when  Cbs-Id (Cb-Ix Cbs-Ix)  =  Tr-Subcategory-Id
051400                    continue.
051500*
051600     add      Tr-Amount  to  Cbs-Total-Amount (Cb-Ix Cbs-Ix).
051700     add      1          to  Cbs-Txn-Count (Cb-Ix Cbs-Ix).
051800 bb026-Exit.
051900     exit.
052000*
052100*****************************************
052200*   bb025 - Derive The Display Name For  *
052300*     The Category Just Added - "_" To   *
052400*     Space, First Letter Of Each Word   *
052500*     Upper-Cased (R11c)                 *
052600*****************************************
052700*
052800 bb025-Format-Cat-Name.
052900     move     Cb-Category-Id (Cb-Ix)  to  Cb-Category-Name (Cb-Ix).
053000     inspect  Cb-Category-Name (Cb-Ix)
053100              tallying  WS-Cat-Trail-Spaces  for  trailing  space.
053200     compute  WS-Cat-Code-Length  =  50  -  WS-Cat-Trail-Spaces.
053300     move     "Y"  to  WS-Start-Of-Word.
053400     if       WS-Cat-Code-Length  >  0
053500              perform  bb027-Format-One-Char  thru  bb027-Exit
053600                       varying  WS-Cat-Char-Ix  from  1  by  1
053700                       until  WS-Cat-Char-Ix  >  WS-Cat-Code-Length.
053800 bb025-Exit.
053900     exit.
054000*
054100 bb027-Format-One-Char.
054200     move     Cb-Category-Name (Cb-Ix) (WS-Cat-Char-Ix:1)
054300                     to  WS-One-Char.
054400     if       WS-One-Char  =  "_"
054450              move   space
054500                     to  Cb-Category-Name (Cb-Ix) (WS-Cat-Char-Ix:1)
054600              move   "Y"    to  WS-Start-Of-Word
054700              go to  bb027-Exit.
054800*
054900     if       WS-Is-Start-Of-Word
055000              set    UPX  to  1
055100              search  WS-Upper-Array
055200                      at end  continue
055300                      when  WS-Lower-Array (UPX)  =  WS-One-Char
055400                            move  WS-Upper-Array (UPX)
055450                                  to  Cb-Category-Name (Cb-Ix)
055500                                      (WS-Cat-Char-Ix:1).
055600     move     "N"  to  WS-Start-Of-Word.
055700 bb027-Exit.
055800     exit.
055900*
056000*****************************************
056100*   bb030 - Period Bucket Key (R10) -    *
056200*     Daily/Weekly/Monthly/Yearly, Any   *
056300*     Unrecognised Value Falls Back To   *
056400*     Daily, A Blank Falls Back To       *
056500*     Monthly                            *
056600*****************************************
056700*
056800 bb030-Compute-Period-Key.
056900     move     spaces  to  WS-Period-Key.
057000     evaluate  true
057100         when  Qry-Period  =  "daily"
057200              string  Tr-Date9 (1:4)  "-"  Tr-Date9 (5:2)  "-"
057300                      Tr-Date9 (7:2)
057400                      delimited by  size  into  WS-Period-Key
057500         when  Qry-Period  =  "weekly"
057600              move   "W"          to  Dtv-Function
057700              move   Tr-Date9     to  Dtv-Date
057800              call   "fndtval"    using  FN-Dtval-WS
057900              move   Dtv-Iso-Year to  WS-Pk-Year
058000              string  "-W"  Dtv-Iso-Week
058100                      delimited by  size  into  WS-Pk-Rest
058200         when  Qry-Period  =  "yearly"
058300              move   Tr-Date9 (1:4)  to  WS-Pk-Year
058400         when  Qry-Period  =  "monthly"  or  Qry-Period  =  spaces
058500              string  Tr-Date9 (1:4)  "-"  Tr-Date9 (5:2)
058600                      delimited by  size  into  WS-Period-Key
058700         when  other
058800              string  Tr-Date9 (1:4)  "-"  Tr-Date9 (5:2)  "-"
058900                      Tr-Date9 (7:2)
059000                      delimited by  size  into  WS-Period-Key
059100     end-evaluate.
059200 bb030-Exit.
059300     exit.
059400*
059500*****************************************
059600*   bb040 - Spending Trend Buckets       *
059700*     (All Types, R10)                   *
059800*****************************************
059900*
060000 bb040-Accumulate-Trend.
060100     set      St-Ix  to  1.
060200     search   St-Entry
060300              at end
060400                   if     St-Count  <  400
060500                          add   1  to  St-Count
060600                          set   St-Ix  to  St-Count
060700                          move  WS-Period-Key  to  St-Period-Key (St-Ix)
060750                          move  zero  to  St-Amount (St-Ix),
060800                                          St-Txn-Count (St-Ix)
060900                   else
061000                          go to  bb040-Exit
061100              when  St-Period-Key (St-Ix)  =  WS-Period-Key
061200                    continue.
061300*
061400     add      Tr-Amount  to  St-Amount (St-Ix).
061500     add      1          to  St-Txn-Count (St-Ix).
061600 bb040-Exit.
061700     exit.
061800*
061900*****************************************
062000*   bb050 - Period Comparison Buckets    *
062100*     (Income/Expense/Net, R10)          *
062200*****************************************
062300*
062400 bb050-Accumulate-Period.
062500     set      Pc-Ix  to  1.
062600     search   Pc-Entry
062700              at end
062800                   if     Pc-Count  <  400
062900                          add   1  to  Pc-Count
063000                          set   Pc-Ix  to  Pc-Count
063100                          move  WS-Period-Key  to  Pc-Period-Key (Pc-Ix)
063150                          move  zero  to  Pc-Income (Pc-Ix),
063200                                          Pc-Expense (Pc-Ix),
063250                                          Pc-Net (Pc-Ix),
063300                                          Pc-Txn-Count (Pc-Ix)
063400                   else
063500                          go to  bb050-Exit
063600              when  Pc-Period-Key (Pc-Ix)  =  WS-Period-Key
063700                    continue.
063800*
063900     if       Tr-Type  =  "income"
064000              add   Tr-Amount  to  Pc-Income (Pc-Ix)
064100     else
064200              add   Tr-Amount  to  Pc-Expense (Pc-Ix).
064300     compute  Pc-Net (Pc-Ix)  =  Pc-Income (Pc-Ix)  -  Pc-Expense (Pc-Ix).
064400     add      1  to  Pc-Txn-Count (Pc-Ix).
064500 bb050-Exit.
064600     exit.
064700*
064800*****************************************
064900*   bb060 - Tag Analytics (R11)          *
065000*****************************************
065100*
065200 bb060-Accumulate-Tags.
065300     perform  bb065-Accumulate-One-Tag  thru  bb065-Exit
065400              varying  WS-Sort-Ix1  from  1  by  1
065500              until  WS-Sort-Ix1  >  5.
065600 bb060-Exit.
065700     exit.
065800*
065900 bb065-Accumulate-One-Tag.
066000     if       Tr-Tag (WS-Sort-Ix1)  =  spaces
066050              go to  bb065-Exit.
066100     set      Ta-Ix  to  1.
066200     search   Ta-Entry
066300              at end
066400                   if    Ta-Count  <  200
066500                         add   1  to  Ta-Count
066600                         set   Ta-Ix  to  Ta-Count
066700                         move  Tr-Tag (WS-Sort-Ix1)
066800                               to  Ta-Tag (Ta-Ix)
066900                         move  zero
067000                               to  Ta-Total-Amount (Ta-Ix),
067100                                   Ta-Txn-Count (Ta-Ix)
067200                   else
067300                         go to  bb065-Exit
067400              when  Ta-Tag (Ta-Ix)  =  Tr-Tag (WS-Sort-Ix1)
067500                    continue.
067600     add      Tr-Amount  to  Ta-Total-Amount (Ta-Ix).
067700     add      1          to  Ta-Txn-Count (Ta-Ix).
067800 bb065-Exit.
067900     exit.
068000*
068100*****************************************
068200*   aa030 - Net Income, Average Daily    *
068300*     Expense (R11) & Most Frequent      *
068400*     Category (R11a)                    *
068500*****************************************
068600*
068700 aa030-Finish-Summary.
068800     compute  Fs-Net-Income  =  Fs-Total-Income  -  Fs-Total-Expense.
068900     if       WS-Distinct-Date-Count  >  0
069000              compute  Fs-Avg-Daily-Expense  rounded  =
069100                       Fs-Total-Expense  /  WS-Distinct-Date-Count
069200     else
069300              move   zero  to  Fs-Avg-Daily-Expense.
069400*
069500     compute  WS-Grand-Total  =  Fs-Total-Income  +  Fs-Total-Expense.
069600*
069700     if       Cb-Count  >  0
069800              perform  aa035-Test-One-Cat-Freq  thru  aa035-Exit
069900                       varying  WS-Sort-Ix1  from  1  by  1
070000                       until  WS-Sort-Ix1  >  Cb-Count.
070100 aa030-Exit.
070200     exit.
070300*
070400 aa035-Test-One-Cat-Freq.
070500     if       Cb-Txn-Count (WS-Sort-Ix1)  >  Fs-Freq-Cat-Count
070600              move   Cb-Category-Id (WS-Sort-Ix1)  to  Fs-Freq-Cat-Id
070700              move   Cb-Txn-Count (WS-Sort-Ix1)    to  Fs-Freq-Cat-Count.
070800 aa035-Exit.
070900     exit.
071000*
071100*****************************************
071200*   aa040 - Category/Subcategory         *
071300*     Percentages (R8, R9)               *
071400*****************************************
071500*
071600 aa040-Compute-Category-Pct.
071700     if       Cb-Count  >  0
071800              perform  aa045-Pct-One-Category  thru  aa045-Exit
071900                       varying  Cb-Ix  from  1  by  1
072000                       until  Cb-Ix  >  Cb-Count.
072100 aa040-Exit.
072200     exit.
072300*
072400 aa045-Pct-One-Category.
072500     if       WS-Grand-Total  =  zero
072600              move   zero  to  Cb-Percentage (Cb-Ix)
072700     else
072800              compute  Cb-Percentage (Cb-Ix)  rounded  =
072900                       Cb-Total-Amount (Cb-Ix)  /  WS-Grand-Total  *  100.
073000*
073100     if       Cb-Sub-Count (Cb-Ix)  >  0
073200              perform  aa046-Pct-One-Sub  thru  aa046-Exit
073300                       varying  Cbs-Ix  from  1  by  1
073400                       until  Cbs-Ix  >  Cb-Sub-Count (Cb-Ix).
073500 aa045-Exit.
073600     exit.
073700*
073800 aa046-Pct-One-Sub.
073900     if       Cb-Total-Amount (Cb-Ix)  =  zero
074000              move   zero  to  Cbs-Percentage (Cb-Ix Cbs-Ix)
074100     else
074200              compute  Cbs-Percentage (Cb-Ix Cbs-Ix)  rounded  =
074300                       Cbs-Total-Amount (Cb-Ix Cbs-Ix)  /
074400                       Cb-Total-Amount (Cb-Ix)  *  100.
074500 aa046-Exit.
074600     exit.
074700*
074800*****************************************
074900*   aa050 - Sort Every Table Into Its    *
075000*     Report Order                       *
075100*****************************************
075200*
075300 aa050-Sort-Tables.
075400     perform  cc010-Sort-Categories  thru  cc010-Exit.
075500     perform  cc020-Sort-Tags        thru  cc020-Exit.
075600     perform  cc030-Sort-Trend       thru  cc030-Exit.
075700     perform  cc040-Sort-Period      thru  cc040-Exit.
075800 aa050-Exit.
075900     exit.
076000*
076100*****************************************
076200*   cc010 - Bubble-Sort The Category     *
076300*     Table Descending By Total Amount,  *
076400*     Then Each Category's Subcategory   *
076500*     Entries The Same Way (R8)          *
076600*****************************************
076700*
076800 cc010-Sort-Categories.
076900     if       Cb-Count  >  1
077000              move   "Y"  to  WS-Swapped-Flag
077100              perform  cc011-Cat-Bubble-Pass  thru  cc011-Exit
077200                       until  WS-Swapped-Flag  =  "N".
077300*
077400     if       Cb-Count  >  0
077500              perform  cc015-Sort-One-Cat-Subs  thru  cc015-Exit
077600                       varying  Cb-Ix  from  1  by  1
077700                       until  Cb-Ix  >  Cb-Count.
077800 cc010-Exit.
077900     exit.
078000*
078100 cc011-Cat-Bubble-Pass.
078200     move     "N"  to  WS-Swapped-Flag.
078300     perform  cc012-Cat-Compare-Swap  thru  cc012-Exit
078400              varying  WS-Sort-Ix1  from  1  by  1
078500              until  WS-Sort-Ix1  >  Cb-Count  -  1.
078600 cc011-Exit.
078700     exit.
078800*
078900 cc012-Cat-Compare-Swap.
079000     compute  WS-Sort-Ix2  =  WS-Sort-Ix1  +  1.
079100     if       Cb-Total-Amount (WS-Sort-Ix1)  <
079150              Cb-Total-Amount (WS-Sort-Ix2)
079200              move   Cb-Entry (WS-Sort-Ix1)  to  WS-Cb-Temp
079300              move   Cb-Entry (WS-Sort-Ix2)  to  Cb-Entry (WS-Sort-Ix1)
079400              move   WS-Cb-Temp              to  Cb-Entry (WS-Sort-Ix2)
079500              move   "Y"  to  WS-Swapped-Flag.
079600 cc012-Exit.
079700     exit.
079800*
079900 cc015-Sort-One-Cat-Subs.
080000     if       Cb-Sub-Count (Cb-Ix)  >  1
080100              move   "Y"  to  WS-Swapped-Flag
080200              perform  cc016-Sub-Bubble-Pass  thru  cc016-Exit
080300                       until  WS-Swapped-Flag  =  "N".
080400 cc015-Exit.
080500     exit.
080600*
080700 cc016-Sub-Bubble-Pass.
080800     move     "N"  to  WS-Swapped-Flag.
080900     perform  cc017-Sub-Compare-Swap  thru  cc017-Exit
081000              varying  WS-Sort-Ix2  from  1  by  1
081100              until  WS-Sort-Ix2  >  Cb-Sub-Count (Cb-Ix)  -  1.
081200 cc016-Exit.
081300     exit.
081400*
081500 cc017-Sub-Compare-Swap.
081600     if       Cbs-Total-Amount (Cb-Ix WS-Sort-Ix2)  <
081700              Cbs-Total-Amount (Cb-Ix WS-Sort-Ix2 + 1)
081800              move   Cb-Sub-Entry (Cb-Ix WS-Sort-Ix2)
081900                     to  WS-Cbs-Temp
082000              move   Cb-Sub-Entry (Cb-Ix WS-Sort-Ix2 + 1)
082100                     to  Cb-Sub-Entry (Cb-Ix WS-Sort-Ix2)
082200              move   WS-Cbs-Temp
082300                     to  Cb-Sub-Entry (Cb-Ix WS-Sort-Ix2 + 1)
082400              move   "Y"  to  WS-Swapped-Flag.
082500 cc017-Exit.
082600     exit.
082700*
082800*****************************************
082900*   cc020 - Bubble-Sort The Tag Table    *
083000*     Descending By Total Amount, Cap    *
083100*     The Printed List At 20 (R11b)      *
083200*****************************************
083300*
083400 cc020-Sort-Tags.
083500     if       Ta-Count  >  1
083600              move   "Y"  to  WS-Swapped-Flag
083700              perform  cc021-Tag-Bubble-Pass  thru  cc021-Exit
083800                       until  WS-Swapped-Flag  =  "N".
083900*
084000     if       Ta-Count  >  20
084100              move   20  to  WS-Tag-Print-Limit
084200     else
084300              move   Ta-Count  to  WS-Tag-Print-Limit.
084400*
084500     perform  cc025-Tag-Average  thru  cc025-Exit
084600              varying  WS-Sort-Ix1  from  1  by  1
084700              until  WS-Sort-Ix1  >  WS-Tag-Print-Limit.
084800 cc020-Exit.
084900     exit.
085000*
085100 cc021-Tag-Bubble-Pass.
085200     move     "N"  to  WS-Swapped-Flag.
085300     perform  cc022-Tag-Compare-Swap  thru  cc022-Exit
085400              varying  WS-Sort-Ix1  from  1  by  1
085500              until  WS-Sort-Ix1  >  Ta-Count  -  1.
085600 cc021-Exit.
085700     exit.
085800*
085900 cc022-Tag-Compare-Swap.
086000     compute  WS-Sort-Ix2  =  WS-Sort-Ix1  +  1.
086050     if       Ta-Total-Amount (WS-Sort-Ix1)  <
086100              Ta-Total-Amount (WS-Sort-Ix2)
086200              move   Ta-Entry (WS-Sort-Ix1)  to  WS-Ta-Temp
086300              move   Ta-Entry (WS-Sort-Ix2)  to  Ta-Entry (WS-Sort-Ix1)
086400              move   WS-Ta-Temp              to  Ta-Entry (WS-Sort-Ix2)
086500              move   "Y"  to  WS-Swapped-Flag.
086600 cc022-Exit.
086700     exit.
086800*
086900 cc025-Tag-Average.
087000     if       Ta-Txn-Count (WS-Sort-Ix1)  =  zero
087100              move   zero  to  Ta-Avg-Amount (WS-Sort-Ix1)
087200     else
087300              compute  Ta-Avg-Amount (WS-Sort-Ix1)  rounded  =
087400                       Ta-Total-Amount (WS-Sort-Ix1)  /
087500                       Ta-Txn-Count (WS-Sort-Ix1).
087600 cc025-Exit.
087700     exit.
087800*
087900*****************************************
088000*   cc030 - Bubble-Sort The Trend Table  *
088100*     Ascending By Period Key (R10)      *
088200*****************************************
088300*
088400 cc030-Sort-Trend.
088500     if       St-Count  >  1
088600              move   "Y"  to  WS-Swapped-Flag
088700              perform  cc031-Trend-Bubble-Pass  thru  cc031-Exit
088800                       until  WS-Swapped-Flag  =  "N".
088900 cc030-Exit.
089000     exit.
089100*
089200 cc031-Trend-Bubble-Pass.
089300     move     "N"  to  WS-Swapped-Flag.
089400     perform  cc032-Trend-Compare-Swap  thru  cc032-Exit
089500              varying  WS-Sort-Ix1  from  1  by  1
089600              until  WS-Sort-Ix1  >  St-Count  -  1.
089700 cc031-Exit.
089800     exit.
089900*
090000 cc032-Trend-Compare-Swap.
090100     compute  WS-Sort-Ix2  =  WS-Sort-Ix1  +  1.
090200     if       St-Period-Key (WS-Sort-Ix1)  >  St-Period-Key (WS-Sort-Ix2)
090300              move   St-Entry (WS-Sort-Ix1)  to  WS-St-Temp
090400              move   St-Entry (WS-Sort-Ix2)  to  St-Entry (WS-Sort-Ix1)
090500              move   WS-St-Temp              to  St-Entry (WS-Sort-Ix2)
090600              move   "Y"  to  WS-Swapped-Flag.
090700 cc032-Exit.
090800     exit.
090900*
091000*****************************************
091100*   cc040 - Bubble-Sort The Period       *
091200*     Comparison Table Ascending By      *
091300*     Period Key (R10)                   *
091400*****************************************
091500*
091600 cc040-Sort-Period.
091700     if       Pc-Count  >  1
091800              move   "Y"  to  WS-Swapped-Flag
091900              perform  cc041-Period-Bubble-Pass  thru  cc041-Exit
092000                       until  WS-Swapped-Flag  =  "N".
092100 cc040-Exit.
092200     exit.
092300*
092400 cc041-Period-Bubble-Pass.
092500     move     "N"  to  WS-Swapped-Flag.
092600     perform  cc042-Period-Compare-Swap  thru  cc042-Exit
092700              varying  WS-Sort-Ix1  from  1  by  1
092800              until  WS-Sort-Ix1  >  Pc-Count  -  1.
092900 cc041-Exit.
093000     exit.
093100*
093200 cc042-Period-Compare-Swap.
093300     compute  WS-Sort-Ix2  =  WS-Sort-Ix1  +  1.
093400     if       Pc-Period-Key (WS-Sort-Ix1)  >  Pc-Period-Key (WS-Sort-Ix2)
093500              move   Pc-Entry (WS-Sort-Ix1)  to  WS-Pc-Temp
093600              move   Pc-Entry (WS-Sort-Ix2)  to  Pc-Entry (WS-Sort-Ix1)
093700              move   WS-Pc-Temp              to  Pc-Entry (WS-Sort-Ix2)
093800              move   "Y"  to  WS-Swapped-Flag.
093900 cc042-Exit.
094000     exit.
094100*
094200*****************************************
094300*   aa060 - Print The Five Sections      *
094400*****************************************
094500*
094600 aa060-Print-Report.
094700     open     output  PRINT-FILE.
094800     if       FN-Prtfile-Status  not =  "00"
094900              display  FS014  PRINT-FILE
095000              go to  aa060-Exit.
095100*
095200     initiate Analytics-Report.
095300     generate Anl-Summary-Detail.
095400*
095500     generate Anl-Category-Head.
095600     if       Cb-Count  >  0
095700              perform  dd010-Print-One-Category  thru  dd010-Exit
095800                       varying  Cb-Ix  from  1  by  1
095900                       until  Cb-Ix  >  Cb-Count.
096000*
096100     generate Anl-Trend-Head.
096200     if       St-Count  >  0
096300              perform  dd020-Print-One-Trend  thru  dd020-Exit
096400                       varying  St-Ix  from  1  by  1
096500                       until  St-Ix  >  St-Count.
096600*
096700     generate Anl-Tag-Head.
096800     if       WS-Tag-Print-Limit  >  0
096900              perform  dd030-Print-One-Tag  thru  dd030-Exit
097000                       varying  Ta-Ix  from  1  by  1
097100                       until  Ta-Ix  >  WS-Tag-Print-Limit.
097200*
097300     generate Anl-Period-Head.
097400     if       Pc-Count  >  0
097500              perform  dd040-Print-One-Period  thru  dd040-Exit
097600                       varying  Pc-Ix  from  1  by  1
097700                       until  Pc-Ix  >  Pc-Count.
097800*
097900     terminate  Analytics-Report.
098000     close      PRINT-FILE.
098100 aa060-Exit.
098200     exit.
098300*
098400 dd010-Print-One-Category.
098500     generate Anl-Category-Detail.
098600     if       Cb-Sub-Count (Cb-Ix)  >  0
098700              perform  dd015-Print-One-Sub  thru  dd015-Exit
098800                       varying  Cbs-Ix  from  1  by  1
098900                       until  Cbs-Ix  >  Cb-Sub-Count (Cb-Ix).
099000 dd010-Exit.
099100     exit.
099200*
099300 dd015-Print-One-Sub.
099400     generate Anl-Subcategory-Detail.
099500 dd015-Exit.
099600     exit.
099700*
099800 dd020-Print-One-Trend.
099900     generate Anl-Trend-Detail.
100000 dd020-Exit.
100100     exit.
100200*
100300 dd030-Print-One-Tag.
100400     generate Anl-Tag-Detail.
100500 dd030-Exit.
100600     exit.
100700*
100800 dd040-Print-One-Period.
100900     generate Anl-Period-Detail.
101000 dd040-Exit.
101100     exit.
101200*
101300*****************************************
101400*   aa070 - Close Down                  *
101500*****************************************
101600*
101700 aa070-Close-Files.
101800     if       Fn-Test-Switch
101900              display  "FNANLRP MATCH COUNT=" WS-Match-Count.
102000 aa070-Exit.
102100     exit.
102200*
