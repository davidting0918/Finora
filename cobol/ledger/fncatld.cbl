000100*******************************************************
000200*                                                      *
000300*            Category Reference Table Loader           *
000400*                                                      *
000500*******************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000**
001100      program-id.        fncatld.
001200**
001300     Author.            R M Oduya, Finora Systems Group.
001400**
001500     Installation.      Finora Systems Group - Batch Ledger.
001600**
001700     Date-Written.      04/02/1988.
001800**
001900     Date-Compiled.
002000**
002100     Security.          Company Confidential.  For internal
002200                        use on the Finora ledger suite only.
002300**
002400*    Remarks.           Loads the Category & Subcategory
002500*                       reference files into the in-memory
002600*                       lookup table used by fntrval (new
002700*                       transaction validation) & fnanlrp
002800*                       (analytics Report).
002900*
003000*                       CALLed once near the start of each run -
003100*                       the Fcat-Loaded switch in the table itself
003200*                       makes a second CALL within the same run
003300*                       unit a harmless no-op (req FN-0003).
003400**
003500*    Called Modules.
003600*                       None.
003700**
003800*    Files used.
003900*                       CATFILE.   Category reference.
004000*                       SUBFILE.   Subcategory reference.
004100**
004200*    Error messages used.
004300* System wide:
004400*                       FS001, FS002.
004500* Program specific:
004600*                       FN101 - FN102.
004700**
004800* Changes:
004900* 04/02/88 rmo -  1.00 Created.
005000* 17/06/89 rmo -  1.01 Added FN102 - orphan subcategory (parent
005100*                      not on file) is now counted & ignored
005200*                      rather than abending the run.
005300* 21/10/92 klt -  1.02 Fcat-Loaded switch added for the analytics
005400*                      Report run, which calls this before
005500*                      fnanlrp itself opens TRANSFIL.
005600* 12/01/99 pbs -  1.03 Year 2000 review - table holds no Date
005700*                      fields, no changes required.
005800* 08/05/13 vjt -  1.04 FN101/FN102 counters widened to 9(4), 60
005900*                      category limit was being approached by
006000*                      the bigger household installs.
006100**
006200*******************************************************************
006300*
006400 environment             division.
006500*================================
006600*
006700 copy "envdiv.cob".
006800 input-output            section.
006900*--------------------------------
007000 file-control.
007100     select   CAT-FILE     assign to  CATFILE
007200                           organization  sequential
007300                           file status   FN-Catfile-Status.
007400     select   SUB-FILE     assign to  SUBFILE
007500                           organization  sequential
007600                           file status   FN-Subfile-Status.
007700*
007800 data                    division.
007900*================================
008000 file                    section.
008100*
008200 fd  CAT-FILE.
008250 copy "wsfnref.cob".
008900*
009000 fd  SUB-FILE.
009050 copy "wsfnsub.cob".
009700*
009800 working-storage         section.
009900*--------------------------------
010000*
010100 77  Prog-Name               pic x(20) value "fncatld (1.04)".
010200*
010300 01  FN-File-Statuses.
010400     03  FN-Catfile-Status        pic xx.
010500     03  FN-Subfile-Status        pic xx.
010600*
010700 01  FN-File-Statuses-N  redefines  FN-File-Statuses.
010800     03  FN-Catfile-Status-N      pic 9(4).
010900     03  FN-Subfile-Status-N      pic 9(4).
011000*
011100 01  FN-Counters.
011200     03  FN101-Cat-Count          pic 9(4)    comp.
011300     03  FN102-Orphan-Count       pic 9(4)    comp.
011350*
011360*    Viewed as one field for the end-of-run trace display
011370*    when Fn-Test-Switch is on.
011380 01  FN-Counters-Combined  redefines  FN-Counters  pic 9(8)  comp.
011390*
011400 01  WS-Trace-Area.
011410     03  WS-Trace-Cat-Id          pic x(20).
011420     03  WS-Trace-Sub-Id          pic x(20).
011430 01  WS-Trace-Area-X  redefines  WS-Trace-Area.
011440     03  WS-Trace-Combined        pic x(40).
011450*
011500 01  FN-Error-Messages.
011600     03  FS001       pic x(40) value
011700                     "FS001 Category reference file missing -".
011800     03  FS002       pic x(43) value
011900                     "FS002 Subcategory reference file missing -".
012000     03  FN101       pic x(46) value
012100                     "FN101 Category table full at 60 entries - Id=".
012200     03  FN102       pic x(46) value
012300                     "FN102 Orphan subcategory, parent not found -".
012400*
012500 linkage                 section.
012600*--------------------------------
012700*
012800 copy "wsfncat.cob".
012900*
013000 procedure division  using  FN-Category-Table.
013100*==================================================
013200*
013300 aa000-Main.
013400     if       Fcat-Already-Loaded
013500              go to  aa000-Exit.
013600     move     zero  to  Fcat-Count, FN101-Cat-Count,
013700                        FN102-Orphan-Count.
013800     perform  aa010-Load-Categories  thru  aa010-Exit.
013900     perform  aa020-Load-Subcategories  thru  aa020-Exit.
014000     move     "Y"  to  Fcat-Loaded.
014050     if       Fn-Test-Switch
014060              display  "FNCATLD CAT/ORPHAN COUNTS=" FN-Counters-Combined.
014100 aa000-Exit.
014200     goback.
014300*
014400*****************************************
014500*   aa010 - Load Category Table          *
014600*****************************************
014700*
014800 aa010-Load-Categories.
014900     open     input  CAT-FILE.
015000     if       FN-Catfile-Status  not =  "00"
015100              display  FS001  CAT-FILE
015200              go to  aa010-Exit.
015300*
015400     perform  aa015-Read-Category  thru  aa015-Exit.
015500     perform  aa016-Load-One-Category  thru  aa016-Exit
015510              until  FN-Catfile-Status  =  "10".
015520     close    CAT-FILE.
017200 aa010-Exit.
017300     exit.
017400*
017500 aa015-Read-Category.
017600     read     CAT-FILE  next record
017700              at end  move  "10"  to  FN-Catfile-Status.
017800 aa015-Exit.
017900     exit.
017910*
017920*****************************************
017930*   aa016 - Load One Category Row &      *
017940*     Read Ahead To The Next One         *
017950*****************************************
017960*
017970 aa016-Load-One-Category.
017980     if       Fcat-Count  <  60
017990              set    Fcat-Ix  to  Fcat-Count
018000              add    1  to  Fcat-Count
018010              set    Fcat-Ix  up  by  1
018020              move   Cat-Id          to  Fcat-Id (Fcat-Ix)
018030              move   Cat-Name        to  Fcat-Name (Fcat-Ix)
018040              move   Cat-Type        to  Fcat-Type (Fcat-Ix)
018050              move   Cat-Active-Flag to  Fcat-Active-Flag (Fcat-Ix)
018060              move   zero            to  Fcat-Sub-Count (Fcat-Ix)
018070     else
018080              add    1  to  FN101-Cat-Count
018090              display  FN101  Cat-Id.
018095     perform  aa015-Read-Category  thru  aa015-Exit.
018096 aa016-Exit.
018097     exit.
018098*
018100*****************************************
018200*   aa020 - Load Subcategory Table       *
018300*     Attach Each Sub Entry To Its       *
018400*     Parent Category Entry               *
018500*****************************************
018600*
018700 aa020-Load-Subcategories.
018800     open     input  SUB-FILE.
018900     if       FN-Subfile-Status  not =  "00"
019000              display  FS002  SUB-FILE
019100              go to  aa020-Exit.
019200*
019300     perform  aa025-Read-Subcategory  thru  aa025-Exit.
019400     perform  aa026-Load-One-Subcategory  thru  aa026-Exit
019410              until  FN-Subfile-Status  =  "10".
019420     close    SUB-FILE.
019900 aa020-Exit.
020000     exit.
020100*
020200 aa025-Read-Subcategory.
020300     read     SUB-FILE  next record
020400              at end  move  "10"  to  FN-Subfile-Status.
020500 aa025-Exit.
020600     exit.
020610*
020620*****************************************
020630*   aa026 - Attach One Subcategory &     *
020640*     Read Ahead To The Next One         *
020650*****************************************
020660*
020670 aa026-Load-One-Subcategory.
020680     perform  aa030-Attach-Subcategory  thru  aa030-Exit.
020690     perform  aa025-Read-Subcategory     thru  aa025-Exit.
020700 aa026-Exit.
020710     exit.
020720*
020800 aa030-Attach-Subcategory.
020900     set      Fcat-Ix  to  1.
021000     search   Fcat-Entry
021100              at end
021200                   add   1  to  FN102-Orphan-Count
021300                   display  FN102  Sub-Id
021400                   go to  aa030-Exit
021500              when  Fcat-Id (Fcat-Ix)  =  Sub-Category-Id
021600                    continue.
021700*
021800     if       Fcat-Sub-Count (Fcat-Ix)  <  40
021900              set    Fsub-Ix  to  Fcat-Sub-Count (Fcat-Ix)
022000              add    1  to  Fcat-Sub-Count (Fcat-Ix)
022100              set    Fsub-Ix  up  by  1
022200              move   Sub-Id          to  Fsub-Id (Fcat-Ix Fsub-Ix)
022300              move   Sub-Name        to  Fsub-Name (Fcat-Ix Fsub-Ix)
022400              move   Sub-Active-Flag to
022450                  Fsub-Active-Flag (Fcat-Ix Fsub-Ix).
022500 aa030-Exit.
022600     exit.
022700*
